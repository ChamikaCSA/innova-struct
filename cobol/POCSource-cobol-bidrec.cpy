000100******************************************************************00000100
000200* BIDREC     --  BID MASTER RECORD LAYOUT                         00000200
000300*                                                                 00000300
000400* ONE ENTRY PER BID PLACED BY A COMPANY AGAINST A TENDER.         00000400
000500* FIXED-LENGTH, NO KEY -- FILE ORDER IS SIGNIFICANT (SEE BIDANLYS 00000500
000600* PARA 360-PROJECT-TIMELINES, "FIRST ACCEPTED BID ENCOUNTERED").  00000600
000700******************************************************************00000700
000800 01  BID-RECORD.                                                  00000800
000900     05  BID-ID                     PIC X(10).                    00000900
001000     05  BID-TENDER-ID              PIC X(10).                    00001000
001100     05  BID-COMPANY-ID             PIC X(10).                    00001100
001200     05  BID-AMOUNT                 PIC S9(9)V99.                 00001200
001300     05  BID-STATUS                 PIC X(10).                    00001300
001400         88  BID-STAT-PENDING       VALUE 'PENDING   '.           00001400
001500         88  BID-STAT-ACCEPTED      VALUE 'ACCEPTED  '.           00001500
001600         88  BID-STAT-REJECTED      VALUE 'REJECTED  '.           00001600
001700     05  BID-CREATED-DATE           PIC 9(8).                     00001700
001800     05  BID-PROP-DEADLN            PIC 9(8).                     00001800
001900     05  FILLER                     PIC X(03).                    00001900
002000*                                                                 00002000
002100* ALTERNATE VIEW OF BID-CREATED-DATE FOR MONTH-LABEL LOOKUP AND   00002100
002200* CALENDAR ARITHMETIC -- ADDED WHEN THE MONTHLY ANALYTICS SECTIONS00002200
002300* WERE BUILT. SEE BIDANLYS 300-MONTHLY-SUCCESS-RATE.              00002300
002400 01  BID-CREATED-DATE-X REDEFINES BID-RECORD.                     00002400
002500     05  FILLER                     PIC X(51).                    00002500
002600     05  BID-CR-CCYY                PIC 9(4).                     00002600
002700     05  BID-CR-MM                  PIC 9(2).                     00002700
002800     05  BID-CR-DD                  PIC 9(2).                     00002800
002900     05  FILLER                     PIC X(11).                    00002900
003000*                                                                 00003000
003100* ALTERNATE VIEW OF BID-PROP-DEADLN FOR PROJECT-TIMELINE DURATION 00003100
003200* CALCULATIONS. SEE BIDANLYS 360-PROJECT-TIMELINES.               00003200
003300 01  BID-PROP-DEADLN-X REDEFINES BID-RECORD.                      00003300
003400     05  FILLER                     PIC X(59).                    00003400
003500     05  BID-PD-CCYY                PIC 9(4).                     00003500
003600     05  BID-PD-MM                  PIC 9(2).                     00003600
003700     05  BID-PD-DD                  PIC 9(2).                     00003700
003800     05  FILLER                     PIC X(03).                    00003800
