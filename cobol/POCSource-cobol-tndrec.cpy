000100******************************************************************00000100
000200* TNDREC     --  TENDER MASTER RECORD LAYOUT                      00000200
000300*                                                                 00000300
000400* ONE ENTRY PER CONSTRUCTION TENDER POSTED BY A CLIENT.  THE FULL 00000400
000500* MASTER IS LOADED FOR EVERY RUN -- PROJECT TIMELINE ANALYSIS IS  00000500
000600* NOT COMPANY-FILTERED. SEE BIDANLYS 730-LOAD-TENDER-TABLE.       00000600
000700******************************************************************00000700
000800 01  TND-RECORD.                                                  00000800
000900     05  TND-ID                     PIC X(10).                    00000900
001000     05  TND-CLIENT-ID              PIC X(10).                    00001000
001100     05  TND-TITLE                  PIC X(30).                    00001100
001200     05  TND-BUDGET                 PIC S9(9)V99.                 00001200
001300     05  TND-STATUS                 PIC X(10).                    00001300
001400         88  TND-STAT-NEW           VALUE 'NEW       '.           00001400
001500         88  TND-STAT-OPEN          VALUE 'OPEN      '.           00001500
001600         88  TND-STAT-CLOSED        VALUE 'CLOSED    '.           00001600
001700     05  TND-CREATED-DATE           PIC 9(8).                     00001700
001800     05  TND-DEADLINE               PIC 9(8).                     00001800
001900     05  TND-BIDS-COUNT             PIC 9(4).                     00001900
002000     05  TND-LOWEST-BID             PIC 9(9)V99.                  00002000
002100     05  FILLER                     PIC X(03).                    00002100
002200*                                                                 00002200
002300* ALTERNATE VIEW OF TND-CREATED-DATE -- DURATION-DAYS NEEDS THE   00002300
002400* COMPONENT FIELDS FOR THE CALENDAR-DAY DIFFERENCE ROUTINE.       00002400
002500* SEE BIDANLYS 360-PROJECT-TIMELINES.                             00002500
002600 01  TND-CREATED-DATE-X REDEFINES TND-RECORD.                     00002600
002700     05  FILLER                     PIC X(71).                    00002700
002800     05  TND-CR-CCYY                PIC 9(4).                     00002800
002900     05  TND-CR-MM                  PIC 9(2).                     00002900
003000     05  TND-CR-DD                  PIC 9(2).                     00003000
003100     05  FILLER                     PIC X(26).                    00003100
003200*                                                                 00003200
003300* ALTERNATE VIEW OF TND-DEADLINE -- RETAINED FROM THE PRE-BID     00003300
003400* SCHEDULING FEED FOR CROSS-CHECKING CLIENT DEADLINE VS BID       00003400
003500* PROPOSED-COMPLETION DATE.                                       00003500
003600 01  TND-DEADLINE-X REDEFINES TND-RECORD.                         00003600
003700     05  FILLER                     PIC X(79).                    00003700
003800     05  TND-DL-CCYY                PIC 9(4).                     00003800
003900     05  TND-DL-MM                  PIC 9(2).                     00003900
004000     05  TND-DL-DD                  PIC 9(2).                     00004000
004100     05  FILLER                     PIC X(18).                    00004100
