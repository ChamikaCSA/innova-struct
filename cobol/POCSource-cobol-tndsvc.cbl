000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BID SYSTEMS GROUP          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  TNDSVC                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  JON SAYLES                                            00000700
000800*                                                                 00000800
000900* INSTALLATION:  COBOL DEVELOPMENT CENTER                         00000900
001000*                                                                 00001000
001100* CALLABLE TENDER LIFECYCLE SERVICE.  COMPANION TO BIDSVC.  THE   00001100
001200* CALLER PASSES AN ACTION CODE, A SINGLE TENDER WORK RECORD, AND  00001200
001300* (FOR ADD-BID) A SINGLE BID WORK RECORD.  SELECTIONS OPERATE ON  00001300
001400* THE CALLER'S OWN IN-MEMORY TENDER TABLE.  NO FILES ARE OPENED   00001400
001500* HERE -- THE MASTER I/O BELONGS TO THE CALLER.                   00001500
001600*                                                                 00001600
001700* ACTIONS SUPPORTED (LS-ACTION-CODE):                             00001700
001800*   CREATE       DEFAULT A NEW TENDER TO NEW / ZERO BIDS / DATE.  00001800
001900*   ADD-BID      DEFAULT THE INCOMING BID (BIDSVC CREATE RULES),  00001900
002000*                BUMP TND-BIDS-COUNT, MAINTAIN TND-LOWEST-BID.    00002000
002100*   UPDATE       REPLACE TITLE/BUDGET/DEADLINE/STATUS; RC = 4 IF  00002100
002200*                THE TENDER ID IS NOT FOUND.                      00002200
002300*   SEL-CLIENT   COMPACT THE CALLER'S TABLE TO ONLY THE ENTRIES   00002300
002400*                FOR LS-FILTER-VALUE AS CLIENT ID.                00002400
002500*   SEL-STATUS   SAME, FILTERED BY STATUS.                        00002500
002600******************************************************************00002600
002700*                         CHANGE LOG                              00002700
002800*                                                                 00002800
002900* DATE     BY   TICKET    DESCRIPTION                             00002900
003000* -------- ---- --------- --------------------------------------  00003000
003100* 06/02/89 JWS  INIT      ORIGINAL PROGRAM.  CREATE AND ADD-BID   00003100
003200*                         ACTIONS ONLY, CALLED FROM THE BID ENTRY 00003200
003300*                         SCREEN PROGRAM.                         00003300
003400* 02/14/92 JWS  BID0167   ADDED UPDATE ACTION AND SEL-CLIENT, TO  00003400
003500*                         MATCH THE NEW BID-REVIEW SCREENS.       00003500
003600* 08/03/94 KDR  BID0220   ADDED SEL-STATUS ACTION.                00003600
003700* 11/21/98 KDR  Y2K-014   YEAR 2000 REMEDIATION.  ALL DATE FIELDS 00003700
003800*                         EXPANDED TO CCYYMMDD.                   00003800
003900* 03/03/99 KDR  Y2K-014   Y2K CERTIFICATION SIGNOFF.              00003900
004000* 06/30/03 PGN  BID0388   SEL-CLIENT/SEL-STATUS NOW COMPACT THE   00004000
004100*                         TABLE IN PLACE, TO MATCH BIDSVC.        00004100
004200* 04/17/07 PGN  BID0455   FIXED ADD-BID SO THE LOWEST-BID FIELD IS00004200
004300*                         ALSO SET WHEN THE TENDER HAD ZERO BIDS  00004300
004400*                         COMING IN (PREVIOUSLY LEFT AT ZERO).    00004400
004500* 09/09/09 PGN  BID0471   ADDED THE AUDIT-TRAIL DISPLAY ON CREATE,00004500
004600*                         TO MATCH BIDSVC BID0471.                00004600
004700******************************************************************00004700
004800 IDENTIFICATION DIVISION.                                         00004800
004900 PROGRAM-ID.    TNDSVC.                                           00004900
005000 AUTHOR.        JON SAYLES.                                       00005000
005100 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00005100
005200 DATE-WRITTEN.  06/02/89.                                         00005200
005300 DATE-COMPILED.                                                   00005300
005400 SECURITY.      NON-CONFIDENTIAL.                                 00005400
005500*                                                                 00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER.  IBM-390.                                       00005800
005900 OBJECT-COMPUTER.  IBM-390.                                       00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM.                                          00006100
006200*                                                                 00006200
006300******************************************************************00006300
006400 DATA DIVISION.                                                   00006400
006500 WORKING-STORAGE SECTION.                                         00006500
006600*                                                                 00006600
006700 01  WS-SWITCHES.                                                 00006700
006800     05  WS-FOUND-SW                PIC X     VALUE 'N'.          00006800
006900         88  WS-FOUND               VALUE 'Y'.                    00006900
007000     05  FILLER                     PIC X(09) VALUE SPACES.       00007000
007100*                                                                 00007100
007200 01  WS-SUBSCRIPTS COMP.                                          00007200
007300     05  WS-SUB                     PIC S9(4) VALUE 0.            00007300
007400     05  WS-SCAN-SUB                PIC S9(4) VALUE 0.            00007400
007500     05  FILLER                     PIC S9(4) VALUE 0.            00007500
007600*                                                                 00007600
007700 01  ABEND-REASON                   PIC X(50) VALUE SPACES.       00007700
007800 01  ABEND-REASON-X REDEFINES ABEND-REASON.                       00007800
007900     05  ABEND-RSN-CODE             PIC X(04).                    00007900
008000     05  ABEND-RSN-TEXT             PIC X(46).                    00008000
008100*                                                                 00008100
008200* AUDIT-TRAIL DATE BREAKOUT -- SEE BIDSVC BID0471 FOR THE SAME    00008200
008300* TECHNIQUE.                                                      00008300
008400 01  WS-AUDIT-DATE                  PIC 9(8)  VALUE 0.            00008400
008500 01  WS-AUDIT-DATE-X REDEFINES WS-AUDIT-DATE.                     00008500
008600     05  WS-AUDIT-CCYY              PIC 9(4).                     00008600
008700     05  WS-AUDIT-MM                PIC 9(2).                     00008700
008800     05  WS-AUDIT-DD                PIC 9(2).                     00008800
008900*                                                                 00008900
009000******************************************************************00009000
009100 LINKAGE SECTION.                                                 00009100
009200*                                                                 00009200
009300 01  LS-PARM-AREA.                                                00009300
009400     05  LS-ACTION-CODE             PIC X(11).                    00009400
009500         88  LS-ACTION-CREATE       VALUE 'CREATE'.               00009500
009600         88  LS-ACTION-ADD-BID      VALUE 'ADD-BID'.              00009600
009700         88  LS-ACTION-UPDATE       VALUE 'UPDATE'.               00009700
009800         88  LS-ACTION-SEL-CLIENT   VALUE 'SEL-CLIENT'.           00009800
009900         88  LS-ACTION-SEL-STATUS   VALUE 'SEL-STATUS'.           00009900
010000     05  LS-RETURN-CODE             PIC S9(4) COMP VALUE 0.       00010000
010100         88  LS-RC-OK               VALUE 0.                      00010100
010200         88  LS-RC-NOT-FOUND        VALUE 4.                      00010200
010300         88  LS-RC-BAD-ACTION       VALUE 16.                     00010300
010400     05  LS-RUN-DATE                PIC 9(8).                     00010400
010500     05  LS-RUN-DATE-X REDEFINES LS-RUN-DATE.                     00010500
010600         10  LS-RD-CCYY             PIC 9(4).                     00010600
010700         10  LS-RD-MM               PIC 9(2).                     00010700
010800         10  LS-RD-DD               PIC 9(2).                     00010800
010900     05  LS-FILTER-VALUE            PIC X(10).                    00010900
011000     05  LS-TABLE-COUNT             PIC S9(4) COMP VALUE 0.       00011000
011100     05  FILLER                     PIC X(05) VALUE SPACES.       00011100
011200*                                                                 00011200
011300 01  LS-TENDER-RECORD.                                            00011300
011400 COPY TNDREC.                                                     00011400
011500*                                                                 00011500
011600 01  LS-BID-RECORD.                                               00011600
011700 COPY BIDREC.                                                     00011700
011800*                                                                 00011800
011900 01  LS-TENDER-TABLE.                                             00011900
012000     05  LS-TND-TBL-ENTRY OCCURS 4000 TIMES.                      00012000
012100         10  LS-TND-TBL-ID          PIC X(10).                    00012100
012200         10  LS-TND-TBL-CLIENT-ID   PIC X(10).                    00012200
012300         10  LS-TND-TBL-TITLE       PIC X(30).                    00012300
012400         10  LS-TND-TBL-BUDGET      PIC S9(9)V99.                 00012400
012500         10  LS-TND-TBL-STATUS      PIC X(10).                    00012500
012600         10  LS-TND-TBL-CR-DATE     PIC 9(8).                     00012600
012700         10  LS-TND-TBL-DEADLINE    PIC 9(8).                     00012700
012800         10  LS-TND-TBL-BIDS-CT     PIC 9(4).                     00012800
012900         10  LS-TND-TBL-LOW-BID     PIC 9(9)V99.                  00012900
013000         10  FILLER                 PIC X(03).                    00013000
013100*                                                                 00013100
013200******************************************************************00013200
013300 PROCEDURE DIVISION USING LS-PARM-AREA, LS-TENDER-RECORD,         00013300
013400     LS-BID-RECORD, LS-TENDER-TABLE.                              00013400
013500******************************************************************00013500
013600*                                                                 00013600
013700 000-MAIN.                                                        00013700
013800     MOVE 0 TO LS-RETURN-CODE.                                    00013800
013900     IF LS-ACTION-CREATE                                          00013900
014000         PERFORM 100-CREATE-TENDER THRU 100-EXIT                  00014000
014100     ELSE                                                         00014100
014200     IF LS-ACTION-ADD-BID                                         00014200
014300         PERFORM 200-ADD-BID-TO-TENDER THRU 200-EXIT              00014300
014400     ELSE                                                         00014400
014500     IF LS-ACTION-UPDATE                                          00014500
014600         PERFORM 300-UPDATE-TENDER THRU 300-EXIT                  00014600
014700     ELSE                                                         00014700
014800     IF LS-ACTION-SEL-CLIENT                                      00014800
014900         PERFORM 400-SELECT-BY-CLIENT THRU 400-EXIT               00014900
015000     ELSE                                                         00015000
015100     IF LS-ACTION-SEL-STATUS                                      00015100
015200         PERFORM 410-SELECT-BY-STATUS THRU 410-EXIT               00015200
015300     ELSE                                                         00015300
015400         MOVE 'TSV1' TO ABEND-RSN-CODE                            00015400
015500         MOVE 'UNKNOWN ACTION CODE PASSED TO TNDSVC'              00015500
015600             TO ABEND-RSN-TEXT                                    00015600
015700         DISPLAY ABEND-REASON                                     00015700
015800         MOVE 16 TO LS-RETURN-CODE                                00015800
015900     END-IF                                                       00015900
016000     END-IF                                                       00016000
016100     END-IF                                                       00016100
016200     END-IF                                                       00016200
016300     END-IF.                                                      00016300
016400     GOBACK.                                                      00016400
016500*                                                                 00016500
016600******************************************************************00016600
016700*                  100 SERIES -- CREATE TENDER                    00016700
016800******************************************************************00016800
016900 100-CREATE-TENDER.                                               00016900
017000*    A NEW TENDER ALWAYS STARTS NEW, WITH NO BIDS RECORDED YET,   00017000
017100*    STAMPED WITH THE RUN DATE.                                   00017100
017200     MOVE 'NEW       '    TO TND-STATUS.                          00017200
017300     MOVE 0                TO TND-BIDS-COUNT.                     00017300
017400     MOVE 0                TO TND-LOWEST-BID.                     00017400
017500     MOVE LS-RUN-DATE      TO TND-CREATED-DATE.                   00017500
017600     MOVE LS-RUN-DATE      TO WS-AUDIT-DATE.                      00017600
017700     DISPLAY 'TNDSVC: TENDER ' TND-ID ' CREATED '                 00017700
017800             WS-AUDIT-MM '/' WS-AUDIT-DD '/' WS-AUDIT-CCYY.       00017800
017900 100-EXIT.                                                        00017900
018000     EXIT.                                                        00018000
018100*                                                                 00018100
018200******************************************************************00018200
018300*               200 SERIES -- ADD BID TO TENDER                   00018300
018400******************************************************************00018400
018500 200-ADD-BID-TO-TENDER.                                           00018500
018600*    THE INCOMING BID IS DEFAULTED THE SAME WAY BIDSVC WOULD      00018600
018700*    DEFAULT IT ON CREATE -- PENDING, STAMPED WITH THE RUN DATE.  00018700
018800     MOVE 'PENDING   ' TO BID-STATUS.                             00018800
018900     MOVE LS-RUN-DATE  TO BID-CREATED-DATE.                       00018900
019000     ADD 1 TO TND-BIDS-COUNT.                                     00019000
019100     IF TND-LOWEST-BID = 0                                        00019100
019200         MOVE BID-AMOUNT TO TND-LOWEST-BID                        00019200
019300     ELSE                                                         00019300
019400     IF BID-AMOUNT < TND-LOWEST-BID                               00019400
019500         MOVE BID-AMOUNT TO TND-LOWEST-BID                        00019500
019600     END-IF                                                       00019600
019700     END-IF.                                                      00019700
019800 200-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
020000*                                                                 00020000
020100******************************************************************00020100
020200*                 300 SERIES -- UPDATE TENDER                     00020200
020300******************************************************************00020300
020400 300-UPDATE-TENDER.                                               00020400
020500     MOVE 'N' TO WS-FOUND-SW.                                     00020500
020600     PERFORM 302-SCAN-FOR-TENDER THRU 302-EXIT                    00020600
020700         VARYING WS-SUB FROM 1 BY 1                               00020700
020800         UNTIL WS-SUB > LS-TABLE-COUNT OR WS-FOUND.               00020800
020900     IF WS-FOUND                                                  00020900
021000         MOVE TND-TITLE    TO LS-TND-TBL-TITLE(WS-SUB)            00021000
021100         MOVE TND-BUDGET   TO LS-TND-TBL-BUDGET(WS-SUB)           00021100
021200         MOVE TND-DEADLINE TO LS-TND-TBL-DEADLINE(WS-SUB)         00021200
021300         MOVE TND-STATUS   TO LS-TND-TBL-STATUS(WS-SUB)           00021300
021400     ELSE                                                         00021400
021500         DISPLAY 'TNDSVC: UPDATE, TENDER ID NOT FOUND - ' TND-ID  00021500
021600         MOVE 4 TO LS-RETURN-CODE                                 00021600
021700     END-IF.                                                      00021700
021800 300-EXIT.                                                        00021800
021900     EXIT.                                                        00021900
022000*                                                                 00022000
022100 302-SCAN-FOR-TENDER.                                             00022100
022200     IF LS-TND-TBL-ID(WS-SUB) = TND-ID                            00022200
022300         MOVE 'Y' TO WS-FOUND-SW                                  00022300
022400     END-IF.                                                      00022400
022500 302-EXIT.                                                        00022500
022600     EXIT.                                                        00022600
022700*                                                                 00022700
022800******************************************************************00022800
022900*             400 SERIES -- SELECT BY CLIENT / STATUS             00022900
023000******************************************************************00023000
023100 400-SELECT-BY-CLIENT.                                            00023100
023200     MOVE 0 TO WS-SCAN-SUB.                                       00023200
023300     PERFORM 402-FILTER-ONE-CLIENT THRU 402-EXIT                  00023300
023400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > LS-TABLE-COUNT.00023400
023500     MOVE WS-SCAN-SUB TO LS-TABLE-COUNT.                          00023500
023600 400-EXIT.                                                        00023600
023700     EXIT.                                                        00023700
023800*                                                                 00023800
023900 402-FILTER-ONE-CLIENT.                                           00023900
024000     IF LS-TND-TBL-CLIENT-ID(WS-SUB) = LS-FILTER-VALUE            00024000
024100         ADD 1 TO WS-SCAN-SUB                                     00024100
024200         IF WS-SCAN-SUB NOT = WS-SUB                              00024200
024300             MOVE LS-TND-TBL-ENTRY(WS-SUB)                        00024300
024400                 TO LS-TND-TBL-ENTRY(WS-SCAN-SUB)                 00024400
024500         END-IF                                                   00024500
024600     END-IF.                                                      00024600
024700 402-EXIT.                                                        00024700
024800     EXIT.                                                        00024800
024900*                                                                 00024900
025000 410-SELECT-BY-STATUS.                                            00025000
025100     MOVE 0 TO WS-SCAN-SUB.                                       00025100
025200     PERFORM 412-FILTER-ONE-STATUS THRU 412-EXIT                  00025200
025300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > LS-TABLE-COUNT.00025300
025400     MOVE WS-SCAN-SUB TO LS-TABLE-COUNT.                          00025400
025500 410-EXIT.                                                        00025500
025600     EXIT.                                                        00025600
025700*                                                                 00025700
025800 412-FILTER-ONE-STATUS.                                           00025800
025900     IF LS-TND-TBL-STATUS(WS-SUB) = LS-FILTER-VALUE               00025900
026000         ADD 1 TO WS-SCAN-SUB                                     00026000
026100         IF WS-SCAN-SUB NOT = WS-SUB                              00026100
026200             MOVE LS-TND-TBL-ENTRY(WS-SUB)                        00026200
026300                 TO LS-TND-TBL-ENTRY(WS-SCAN-SUB)                 00026300
026400         END-IF                                                   00026400
026500     END-IF.                                                      00026500
026600 412-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
