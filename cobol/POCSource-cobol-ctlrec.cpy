000100******************************************************************00000100
000200* CTLREC     --  RUN-CONTROL PARAMETER RECORD                     00000200
000300*                                                                 00000300
000400* ONE RECORD, LINE SEQUENTIAL, READ ONCE AT THE TOP OF THE RUN.   00000400
000500* SEE BIDANLYS 710-READ-CONTROL.                                  00000500
000600******************************************************************00000600
000700 01  CTL-RECORD.                                                  00000700
000800     05  CTL-COMPANY-ID             PIC X(10).                    00000800
000900     05  CTL-RUN-DATE               PIC 9(8).                     00000900
001000     05  CTL-MONTHS                 PIC 9(2).                     00001000
001100     05  CTL-TIMEFRAME              PIC X(8).                     00001100
001200         88  CTL-TF-DAY             VALUE 'DAY     '.             00001200
001300         88  CTL-TF-WEEK            VALUE 'WEEK    '.             00001300
001400         88  CTL-TF-MONTH           VALUE 'MONTH   '.             00001400
001500         88  CTL-TF-QUARTER         VALUE 'QUARTER '.             00001500
001600         88  CTL-TF-YEAR            VALUE 'YEAR    '.             00001600
001700     05  CTL-PROJ-TYPE              PIC X(20).                    00001700
001800     05  FILLER                     PIC X(02).                    00001800
001900*                                                                 00001900
002000* ALTERNATE VIEW OF CTL-RUN-DATE -- "TODAY" USED TO BUILD EVERY   00002000
002100* RELATIVE-DATE WINDOW IN THE ANALYTICS RUN NEEDS ITS COMPONENT   00002100
002200* PARTS BROKEN OUT FOR CALENDAR-MONTH ARITHMETIC.                 00002200
002300 01  CTL-RUN-DATE-X REDEFINES CTL-RECORD.                         00002300
002400     05  FILLER                     PIC X(10).                    00002400
002500     05  CTL-RD-CCYY                PIC 9(4).                     00002500
002600     05  CTL-RD-MM                  PIC 9(2).                     00002600
002700     05  CTL-RD-DD                  PIC 9(2).                     00002700
002800     05  FILLER                     PIC X(32).                    00002800
