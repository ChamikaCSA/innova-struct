000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BID SYSTEMS GROUP          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  BIDSVC                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  JON SAYLES                                            00000700
000800*                                                                 00000800
000900* INSTALLATION:  COBOL DEVELOPMENT CENTER                         00000900
001000*                                                                 00001000
001100* CALLABLE BID LIFECYCLE SERVICE.  THE CALLER PASSES AN ACTION    00001100
001200* CODE, A SINGLE BID WORK RECORD, AND (FOR THE SELECTION ACTIONS) 00001200
001300* ITS OWN IN-MEMORY BID TABLE.  THIS PROGRAM OPENS NO FILES OF ITS00001300
001400* OWN -- THE MASTER IS THE CALLER'S TO READ AND WRITE.            00001400
001500*                                                                 00001500
001600* ACTIONS SUPPORTED (LS-ACTION-CODE):                             00001600
001700*   CREATE       DEFAULT A NEW BID TO PENDING / RUN DATE.         00001700
001800*   SET-STATUS   REPLACE THE STATUS OF THE BID NAMED IN THE       00001800
001900*                WORK RECORD; RC = 4 IF THE ID IS NOT FOUND.      00001900
002000*   SEL-COMPANY  COMPACT THE CALLER'S TABLE TO ONLY THE           00002000
002100*                ENTRIES FOR LS-FILTER-VALUE AS COMPANY ID.       00002100
002200*   SEL-STATUS   SAME, FILTERED BY STATUS.                        00002200
002300******************************************************************00002300
002400*                         CHANGE LOG                              00002400
002500*                                                                 00002500
002600* DATE     BY   TICKET    DESCRIPTION                             00002600
002700* -------- ---- --------- --------------------------------------  00002700
002800* 05/19/89 JWS  INIT      ORIGINAL PROGRAM.  CREATE AND SET-STATUS00002800
002900*                         ACTIONS ONLY.                           00002900
003000* 02/14/92 JWS  BID0167   ADDED SEL-COMPANY ACTION FOR THE BRANCH 00003000
003100*                         OFFICE BID-REVIEW SCREENS.              00003100
003200* 08/03/94 KDR  BID0220   ADDED SEL-STATUS ACTION.                00003200
003300* 11/21/98 KDR  Y2K-014   YEAR 2000 REMEDIATION.  BID-CREATED-DATE00003300
003400*                         AND LS-RUN-DATE EXPANDED TO CCYYMMDD.   00003400
003500* 03/03/99 KDR  Y2K-014   Y2K CERTIFICATION SIGNOFF.              00003500
003600* 06/30/03 PGN  BID0388   SEL-COMPANY/SEL-STATUS NOW COMPACT      00003600
003700*                         THE TABLE IN PLACE RATHER THAN          00003700
003800*                         FLAGGING ROWS, PER THE REPORTING GROUP. 00003800
003900* 09/09/09 PGN  BID0471   ADDED THE AUDIT-TRAIL DISPLAY ON CREATE.00003900
004000******************************************************************00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.    BIDSVC.                                           00004200
004300 AUTHOR.        JON SAYLES.                                       00004300
004400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004400
004500 DATE-WRITTEN.  05/19/89.                                         00004500
004600 DATE-COMPILED.                                                   00004600
004700 SECURITY.      NON-CONFIDENTIAL.                                 00004700
004800*                                                                 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER.  IBM-390.                                       00005100
005200 OBJECT-COMPUTER.  IBM-390.                                       00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM.                                          00005400
005500*                                                                 00005500
005600******************************************************************00005600
005700 DATA DIVISION.                                                   00005700
005800 WORKING-STORAGE SECTION.                                         00005800
005900*                                                                 00005900
006000 01  WS-SWITCHES.                                                 00006000
006100     05  WS-FOUND-SW                PIC X     VALUE 'N'.          00006100
006200         88  WS-FOUND               VALUE 'Y'.                    00006200
006300     05  FILLER                     PIC X(09) VALUE SPACES.       00006300
006400*                                                                 00006400
006500 01  WS-SUBSCRIPTS COMP.                                          00006500
006600     05  WS-SUB                     PIC S9(4) VALUE 0.            00006600
006700     05  WS-SCAN-SUB                PIC S9(4) VALUE 0.            00006700
006800     05  FILLER                     PIC S9(4) VALUE 0.            00006800
006900*                                                                 00006900
007000 01  ABEND-REASON                   PIC X(50) VALUE SPACES.       00007000
007100 01  ABEND-REASON-X REDEFINES ABEND-REASON.                       00007100
007200     05  ABEND-RSN-CODE             PIC X(04).                    00007200
007300     05  ABEND-RSN-TEXT             PIC X(46).                    00007300
007400*                                                                 00007400
007500* AUDIT-TRAIL DATE BREAKOUT -- ADDED PER BID0471 SO THE CREATE    00007500
007600* TRACE LINE READS THE STAMPED DATE IN MM/DD/CCYY FORM.           00007600
007700 01  WS-AUDIT-DATE                  PIC 9(8)  VALUE 0.            00007700
007800 01  WS-AUDIT-DATE-X REDEFINES WS-AUDIT-DATE.                     00007800
007900     05  WS-AUDIT-CCYY              PIC 9(4).                     00007900
008000     05  WS-AUDIT-MM                PIC 9(2).                     00008000
008100     05  WS-AUDIT-DD                PIC 9(2).                     00008100
008200*                                                                 00008200
008300******************************************************************00008300
008400 LINKAGE SECTION.                                                 00008400
008500*                                                                 00008500
008600 01  LS-PARM-AREA.                                                00008600
008700     05  LS-ACTION-CODE             PIC X(11).                    00008700
008800         88  LS-ACTION-CREATE       VALUE 'CREATE'.               00008800
008900         88  LS-ACTION-SET-STATUS   VALUE 'SET-STATUS'.           00008900
009000         88  LS-ACTION-SEL-COMPANY  VALUE 'SEL-COMPANY'.          00009000
009100         88  LS-ACTION-SEL-STATUS   VALUE 'SEL-STATUS'.           00009100
009200     05  LS-RETURN-CODE             PIC S9(4) COMP VALUE 0.       00009200
009300         88  LS-RC-OK               VALUE 0.                      00009300
009400         88  LS-RC-NOT-FOUND        VALUE 4.                      00009400
009500         88  LS-RC-BAD-ACTION       VALUE 16.                     00009500
009600     05  LS-RUN-DATE                PIC 9(8).                     00009600
009700     05  LS-RUN-DATE-X REDEFINES LS-RUN-DATE.                     00009700
009800         10  LS-RD-CCYY             PIC 9(4).                     00009800
009900         10  LS-RD-MM               PIC 9(2).                     00009900
010000         10  LS-RD-DD               PIC 9(2).                     00010000
010100     05  LS-FILTER-VALUE            PIC X(10).                    00010100
010200     05  LS-TABLE-COUNT             PIC S9(4) COMP VALUE 0.       00010200
010300     05  FILLER                     PIC X(05) VALUE SPACES.       00010300
010400*                                                                 00010400
010500 01  LS-BID-RECORD.                                               00010500
010600 COPY BIDREC.                                                     00010600
010700*                                                                 00010700
010800 01  LS-BID-TABLE.                                                00010800
010900     05  LS-BID-TBL-ENTRY OCCURS 8000 TIMES.                      00010900
011000         10  LS-BID-TBL-ID          PIC X(10).                    00011000
011100         10  LS-BID-TBL-TENDER-ID   PIC X(10).                    00011100
011200         10  LS-BID-TBL-COMPANY-ID  PIC X(10).                    00011200
011300         10  LS-BID-TBL-AMOUNT      PIC S9(9)V99.                 00011300
011400         10  LS-BID-TBL-STATUS      PIC X(10).                    00011400
011500         10  LS-BID-TBL-CR-DATE     PIC 9(8).                     00011500
011600         10  LS-BID-TBL-PD-DATE     PIC 9(8).                     00011600
011700         10  FILLER                 PIC X(03).                    00011700
011800*                                                                 00011800
011900******************************************************************00011900
012000 PROCEDURE DIVISION USING LS-PARM-AREA, LS-BID-RECORD,            00012000
012100     LS-BID-TABLE.                                                00012100
012200******************************************************************00012200
012300*                                                                 00012300
012400 000-MAIN.                                                        00012400
012500     MOVE 0 TO LS-RETURN-CODE.                                    00012500
012600     IF LS-ACTION-CREATE                                          00012600
012700         PERFORM 100-CREATE-BID THRU 100-EXIT                     00012700
012800     ELSE                                                         00012800
012900     IF LS-ACTION-SET-STATUS                                      00012900
013000         PERFORM 200-SET-BID-STATUS THRU 200-EXIT                 00013000
013100     ELSE                                                         00013100
013200     IF LS-ACTION-SEL-COMPANY                                     00013200
013300         PERFORM 300-SELECT-BY-COMPANY THRU 300-EXIT              00013300
013400     ELSE                                                         00013400
013500     IF LS-ACTION-SEL-STATUS                                      00013500
013600         PERFORM 310-SELECT-BY-STATUS THRU 310-EXIT               00013600
013700     ELSE                                                         00013700
013800         MOVE 'BSV1' TO ABEND-RSN-CODE                            00013800
013900         MOVE 'UNKNOWN ACTION CODE PASSED TO BIDSVC'              00013900
014000             TO ABEND-RSN-TEXT                                    00014000
014100         DISPLAY ABEND-REASON                                     00014100
014200         MOVE 16 TO LS-RETURN-CODE                                00014200
014300     END-IF                                                       00014300
014400     END-IF                                                       00014400
014500     END-IF                                                       00014500
014600     END-IF.                                                      00014600
014700     GOBACK.                                                      00014700
014800*                                                                 00014800
014900******************************************************************00014900
015000*                    100 SERIES -- CREATE BID                     00015000
015100******************************************************************00015100
015200 100-CREATE-BID.                                                  00015200
015300*    A NEW BID ALWAYS STARTS PENDING, STAMPED WITH THE RUN DATE,  00015300
015400*    REGARDLESS OF WHAT THE CALLER SUPPLIED IN THE WORK RECORD.   00015400
015500     MOVE 'PENDING   ' TO BID-STATUS.                             00015500
015600     MOVE LS-RUN-DATE  TO BID-CREATED-DATE.                       00015600
015700     MOVE LS-RUN-DATE  TO WS-AUDIT-DATE.                          00015700
015800     DISPLAY 'BIDSVC: BID ' BID-ID ' CREATED '                    00015800
015900             WS-AUDIT-MM '/' WS-AUDIT-DD '/' WS-AUDIT-CCYY.       00015900
016000 100-EXIT.                                                        00016000
016100     EXIT.                                                        00016100
016200*                                                                 00016200
016300******************************************************************00016300
016400*                 200 SERIES -- SET BID STATUS                    00016400
016500******************************************************************00016500
016600 200-SET-BID-STATUS.                                              00016600
016700     MOVE 'N' TO WS-FOUND-SW.                                     00016700
016800     PERFORM 202-SCAN-FOR-BID THRU 202-EXIT                       00016800
016900         VARYING WS-SUB FROM 1 BY 1                               00016900
017000         UNTIL WS-SUB > LS-TABLE-COUNT OR WS-FOUND.               00017000
017100     IF WS-FOUND                                                  00017100
017200         MOVE LS-FILTER-VALUE TO LS-BID-TBL-STATUS(WS-SUB)        00017200
017300         MOVE LS-FILTER-VALUE TO BID-STATUS                       00017300
017400     ELSE                                                         00017400
017500         DISPLAY 'BIDSVC: SET-STATUS, BID ID NOT FOUND - ' BID-ID 00017500
017600         MOVE 4 TO LS-RETURN-CODE                                 00017600
017700     END-IF.                                                      00017700
017800 200-EXIT.                                                        00017800
017900     EXIT.                                                        00017900
018000*                                                                 00018000
018100 202-SCAN-FOR-BID.                                                00018100
018200     IF LS-BID-TBL-ID(WS-SUB) = BID-ID                            00018200
018300         MOVE 'Y' TO WS-FOUND-SW                                  00018300
018400     END-IF.                                                      00018400
018500 202-EXIT.                                                        00018500
018600     EXIT.                                                        00018600
018700*                                                                 00018700
018800******************************************************************00018800
018900*              300 SERIES -- SELECT BY COMPANY / STATUS           00018900
019000******************************************************************00019000
019100 300-SELECT-BY-COMPANY.                                           00019100
019200     MOVE 0 TO WS-SCAN-SUB.                                       00019200
019300     PERFORM 302-FILTER-ONE-COMPANY THRU 302-EXIT                 00019300
019400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > LS-TABLE-COUNT.00019400
019500     MOVE WS-SCAN-SUB TO LS-TABLE-COUNT.                          00019500
019600 300-EXIT.                                                        00019600
019700     EXIT.                                                        00019700
019800*                                                                 00019800
019900 302-FILTER-ONE-COMPANY.                                          00019900
020000     IF LS-BID-TBL-COMPANY-ID(WS-SUB) = LS-FILTER-VALUE           00020000
020100         ADD 1 TO WS-SCAN-SUB                                     00020100
020200         IF WS-SCAN-SUB NOT = WS-SUB                              00020200
020300             MOVE LS-BID-TBL-ENTRY(WS-SUB)                        00020300
020400                 TO LS-BID-TBL-ENTRY(WS-SCAN-SUB)                 00020400
020500         END-IF                                                   00020500
020600     END-IF.                                                      00020600
020700 302-EXIT.                                                        00020700
020800     EXIT.                                                        00020800
020900*                                                                 00020900
021000 310-SELECT-BY-STATUS.                                            00021000
021100     MOVE 0 TO WS-SCAN-SUB.                                       00021100
021200     PERFORM 312-FILTER-ONE-STATUS THRU 312-EXIT                  00021200
021300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > LS-TABLE-COUNT.00021300
021400     MOVE WS-SCAN-SUB TO LS-TABLE-COUNT.                          00021400
021500 310-EXIT.                                                        00021500
021600     EXIT.                                                        00021600
021700*                                                                 00021700
021800 312-FILTER-ONE-STATUS.                                           00021800
021900     IF LS-BID-TBL-STATUS(WS-SUB) = LS-FILTER-VALUE               00021900
022000         ADD 1 TO WS-SCAN-SUB                                     00022000
022100         IF WS-SCAN-SUB NOT = WS-SUB                              00022100
022200             MOVE LS-BID-TBL-ENTRY(WS-SUB)                        00022200
022300                 TO LS-BID-TBL-ENTRY(WS-SCAN-SUB)                 00022300
022400         END-IF                                                   00022400
022500     END-IF.                                                      00022500
022600 312-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
