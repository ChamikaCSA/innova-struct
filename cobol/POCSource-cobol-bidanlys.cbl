000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE BID SYSTEMS GROUP          00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  BIDANLYS                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. MCNALLY                                            00000700
000800*                                                                 00000800
000900* INSTALLATION:  COBOL DEVELOPMENT CENTER                         00000900
001000*                                                                 00001000
001100* READS THE RUN-CONTROL RECORD, THE COMPANY'S BID MASTER AND THE  00001100
001200* FULL TENDER MASTER, AND PRODUCES THE BID ANALYTICS REPORT --    00001200
001300* MONTHLY SUCCESS RATE, MONTHLY VOLUME, STATUS MIX, OVERALL       00001300
001400* STATISTICS WITH PERIOD-OVER-PERIOD CHANGE, PERFORMANCE METRICS, 00001400
001500* BID-SIZE TRENDS AND PROJECT TIMELINE/BUDGET VARIANCE.           00001500
001600*                                                                 00001600
001700* ONE COMPANY PER RUN.  NO SORT, NO KEYED ACCESS -- FILE ORDER IS 00001700
001800* PRESERVED THROUGHOUT (REQUIRED FOR THE "FIRST ACCEPTED BID"     00001800
001900* RULE IN THE TIMELINE SECTION).                                  00001900
002000******************************************************************00002000
002100*                         CHANGE LOG                              00002100
002200*                                                                 00002200
002300* DATE     BY   TICKET    DESCRIPTION                             00002300
002400* -------- ---- --------- --------------------------------------  00002400
002500* 03/14/88 RGM  INIT      ORIGINAL PROGRAM.  MONTHLY SUCCESS RATE 00002500
002600*                         AND MONTHLY VOLUME SECTIONS ONLY.       00002600
002700* 11/02/88 RGM  BID0019   ADDED STATUS DISTRIBUTION SECTION.      00002700
002800* 06/27/91 JCF  BID0144   ADDED OVERALL STATISTICS SECTION AND    00002800
002900*                         THE PERIOD-OVER-PERIOD CHANGE FIGURES.  00002900
003000* 02/09/93 JCF  BID0201   ADDED PERFORMANCE METRICS SECTION.      00003000
003100*                         RESPONSE TIME, COMPETITIVE INDEX AND    00003100
003200*                         MARKUP ARE PLACEHOLDER CONSTANTS UNTIL  00003200
003300*                         THE TIME-STUDY FEED IS AVAILABLE.       00003300
003400* 09/30/96 TLO  BID0288   ADDED BID-TRENDS-BY-SIZE SECTION AND    00003400
003500*                         THE CTL-TIMEFRAME RUN PARAMETER.        00003500
003600* 04/15/97 TLO  BID0301   ADDED PROJECT TIMELINE / BUDGET VARIANCE00003600
003700*                         SECTION AND THE CTL-PROJ-TYPE FILTER.   00003700
003800* 10/12/98 TLO  Y2K-014   YEAR 2000 REMEDIATION.  ALL DATE FIELDS 00003800
003900*                         EXPANDED TO CCYYMMDD.  MONTH-WINDOW     00003900
004000*                         ARITHMETIC REWRITTEN TO BORROW CENTURY  00004000
004100*                         CORRECTLY ACROSS THE ROLLOVER.          00004100
004200* 03/03/99 TLO  Y2K-014   Y2K CERTIFICATION SIGNOFF, NO FURTHER   00004200
004300*                         CHANGES REQUIRED.                       00004300
004400* 08/19/01 DNP  BID0355   CTL-TIMEFRAME NOW DEFAULTS TO MONTH WHEN00004400
004500*                         BLANK OR UNRECOGNIZED, PER AUDIT FIND.  00004500
004600* 05/11/04 DNP  BID0402   BID TABLE LOAD NOW FILTERS BY COMPANY ID00004600
004700*                         AT LOAD TIME RATHER THAN AT REPORT TIME.00004700
004800* 07/22/08 SCW  BID0466   ROUNDING ON ALL PERCENTAGES CHANGED TO  00004800
004900*                         HALF-UP PER FINANCE REQUEST.            00004900
005000* 01/18/12 SCW  BID0512   RAISED BID TABLE AND TENDER TABLE LIMITS00005000
005100*                         FOR THE LARGER REGIONAL CLIENTS.        00005100
005200******************************************************************00005200
005300 IDENTIFICATION DIVISION.                                         00005300
005400 PROGRAM-ID.    BIDANLYS.                                         00005400
005500 AUTHOR.        R. MCNALLY.                                       00005500
005600 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00005600
005700 DATE-WRITTEN.  03/14/88.                                         00005700
005800 DATE-COMPILED.                                                   00005800
005900 SECURITY.      NON-CONFIDENTIAL.                                 00005900
006000*                                                                 00006000
006100 ENVIRONMENT DIVISION.                                            00006100
006200 CONFIGURATION SECTION.                                           00006200
006300 SOURCE-COMPUTER.  IBM-390.                                       00006300
006400 OBJECT-COMPUTER.  IBM-390.                                       00006400
006500 SPECIAL-NAMES.                                                   00006500
006600     C01 IS TOP-OF-FORM.                                          00006600
006700*                                                                 00006700
006800 INPUT-OUTPUT SECTION.                                            00006800
006900 FILE-CONTROL.                                                    00006900
007000*                                                                 00007000
007100     SELECT CONTROL-FILE ASSIGN TO BIDCTL                         00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         FILE STATUS  IS WS-CTLFILE-STATUS.                       00007300
007400*                                                                 00007400
007500     SELECT BID-MASTER ASSIGN TO BIDMSTR                          00007500
007600         ORGANIZATION IS SEQUENTIAL                               00007600
007700         ACCESS MODE  IS SEQUENTIAL                               00007700
007800         FILE STATUS  IS WS-BIDFILE-STATUS.                       00007800
007900*                                                                 00007900
008000     SELECT TENDER-MASTER ASSIGN TO TNDMSTR                       00008000
008100         ORGANIZATION IS SEQUENTIAL                               00008100
008200         ACCESS MODE  IS SEQUENTIAL                               00008200
008300         FILE STATUS  IS WS-TNDFILE-STATUS.                       00008300
008400*                                                                 00008400
008500     SELECT REPORT-FILE ASSIGN TO BIDRPT                          00008500
008600         ORGANIZATION IS LINE SEQUENTIAL                          00008600
008700         FILE STATUS  IS WS-RPTFILE-STATUS.                       00008700
008800*                                                                 00008800
008900******************************************************************00008900
009000 DATA DIVISION.                                                   00009000
009100 FILE SECTION.                                                    00009100
009200*                                                                 00009200
009300 FD  CONTROL-FILE                                                 00009300
009400     RECORDING MODE IS F                                          00009400
009500     LABEL RECORDS ARE STANDARD.                                  00009500
009600 COPY CTLREC.                                                     00009600
009700*                                                                 00009700
009800 FD  BID-MASTER                                                   00009800
009900     RECORDING MODE IS F                                          00009900
010000     LABEL RECORDS ARE STANDARD                                   00010000
010100     BLOCK CONTAINS 0 RECORDS.                                    00010100
010200 COPY BIDREC.                                                     00010200
010300*                                                                 00010300
010400 FD  TENDER-MASTER                                                00010400
010500     RECORDING MODE IS F                                          00010500
010600     LABEL RECORDS ARE STANDARD                                   00010600
010700     BLOCK CONTAINS 0 RECORDS.                                    00010700
010800 COPY TNDREC.                                                     00010800
010900*                                                                 00010900
011000 FD  REPORT-FILE                                                  00011000
011100     RECORDING MODE IS F                                          00011100
011200     LABEL RECORDS ARE STANDARD.                                  00011200
011300 01  REPORT-RECORD                  PIC X(132).                   00011300
011400*                                                                 00011400
011500******************************************************************00011500
011600 WORKING-STORAGE SECTION.                                         00011600
011700******************************************************************00011700
011800*                                                                 00011800
011900 01  SYSTEM-DATE-AND-TIME.                                        00011900
012000     05  CURRENT-DATE.                                            00012000
012100         10  CURRENT-CCYY           PIC 9(4).                     00012100
012200         10  CURRENT-MM             PIC 9(2).                     00012200
012300         10  CURRENT-DD             PIC 9(2).                     00012300
012400     05  CURRENT-TIME.                                            00012400
012500         10  CURRENT-HH             PIC 9(2).                     00012500
012600         10  CURRENT-MIN            PIC 9(2).                     00012600
012700         10  CURRENT-SS             PIC 9(2).                     00012700
012800         10  CURRENT-HS             PIC 9(2).                     00012800
012900*                                                                 00012900
013000 01  WS-FILE-STATUS-CODES.                                        00013000
013100     05  WS-CTLFILE-STATUS          PIC X(2)  VALUE SPACES.       00013100
013200         88  CTLFILE-OK             VALUE '00'.                   00013200
013300         88  CTLFILE-EOF            VALUE '10'.                   00013300
013400     05  WS-BIDFILE-STATUS          PIC X(2)  VALUE SPACES.       00013400
013500         88  BIDFILE-OK             VALUE '00'.                   00013500
013600     05  WS-TNDFILE-STATUS          PIC X(2)  VALUE SPACES.       00013600
013700         88  TNDFILE-OK             VALUE '00'.                   00013700
013800     05  WS-RPTFILE-STATUS          PIC X(2)  VALUE SPACES.       00013800
013900         88  RPTFILE-OK             VALUE '00'.                   00013900
014000*                                                                 00014000
014100 01  WS-SWITCHES.                                                 00014100
014200     05  WS-BID-EOF-SW              PIC X     VALUE 'N'.          00014200
014300         88  WS-BID-EOF             VALUE 'Y'.                    00014300
014400     05  WS-TND-EOF-SW              PIC X     VALUE 'N'.          00014400
014500         88  WS-TND-EOF             VALUE 'Y'.                    00014500
014600     05  WS-FATAL-SW                PIC X     VALUE 'N'.          00014600
014700         88  WS-FATAL-ERROR         VALUE 'Y'.                    00014700
014800     05  WS-TITLE-FILTER-SW         PIC X     VALUE 'N'.          00014800
014900         88  WS-TITLE-FILTER-ON     VALUE 'Y'.                    00014900
015000     05  WS-BID-FOUND-SW            PIC X     VALUE 'N'.          00015000
015100         88  WS-BID-FOUND           VALUE 'Y'.                    00015100
015200*                                                                 00015200
015300 01  WS-TITLE-SCAN-AREA.                                          00015300
015400     05  WS-PROJ-TYPE-UC            PIC X(20) VALUE SPACES.       00015400
015500     05  WS-PROJ-LEN                PIC S9(4) COMP VALUE 0.       00015500
015600     05  WS-SCAN-POS                PIC S9(4) COMP VALUE 0.       00015600
015700     05  WS-SCAN-LIMIT              PIC S9(4) COMP VALUE 0.       00015700
015800*                                                                 00015800
015900* DAY-NUMBER WORK AREA -- CONVERTS A CCYYMMDD DATE TO A SINGLE    00015900
016000* COMPARABLE NUMBER USING THE SHOP'S STANDARD 30/360 COMMERCIAL   00016000
016100* CALENDAR (EVERY MONTH TREATED AS 30 DAYS).  GOOD ENOUGH FOR     00016100
016200* PROJECT-DURATION REPORTING, NOT FOR INTEREST CALCULATIONS.      00016200
016300 01  WS-DAYNUM-WORK.                                              00016300
016400     05  WS-DN-DATE                 PIC 9(8)  VALUE 0.            00016400
016500     05  WS-DN-DATE-X REDEFINES WS-DN-DATE.                       00016500
016600         10  WS-DN-CCYY             PIC 9(4).                     00016600
016700         10  WS-DN-MM               PIC 9(2).                     00016700
016800         10  WS-DN-DD               PIC 9(2).                     00016800
016900     05  WS-DN-RESULT               PIC S9(9) COMP VALUE 0.       00016900
017000*                                                                 00017000
017100 01  WS-SUBSCRIPTS-AND-COUNTERS COMP.                             00017100
017200     05  BID-SUB                    PIC S9(4) VALUE 0.            00017200
017300     05  TND-SUB                    PIC S9(4) VALUE 0.            00017300
017400     05  MBKT-SUB                   PIC S9(4) VALUE 0.            00017400
017500     05  TCAT-SUB                   PIC S9(4) VALUE 0.            00017500
017600     05  WS-BID-CT                  PIC S9(7) VALUE 0.            00017600
017700     05  WS-TND-CT                  PIC S9(7) VALUE 0.            00017700
017800     05  WS-MONTHS-CT               PIC S9(4) VALUE 0.            00017800
017900     05  WS-TEMP-MM                 PIC S9(4) VALUE 0.            00017900
018000     05  WS-TEMP-CCYY               PIC S9(6) VALUE 0.            00018000
018100*                                                                 00018100
018200 01  WS-DATE-WORK-AREA COMP.                                      00018200
018300     05  WS-WIN-START-CCYY          PIC S9(6) VALUE 0.            00018300
018400     05  WS-WIN-START-MM            PIC S9(4) VALUE 0.            00018400
018500     05  WS-WIN-START-DATE          PIC 9(8)  VALUE 0.            00018500
018600     05  WS-WIN-END-DATE            PIC 9(8)  VALUE 0.            00018600
018700     05  WS-PP-START-CCYY           PIC S9(6) VALUE 0.            00018700
018800     05  WS-PP-START-MM             PIC S9(4) VALUE 0.            00018800
018900     05  WS-PP-START-DATE           PIC 9(8)  VALUE 0.            00018900
019000     05  WS-PP-END-CCYY             PIC S9(6) VALUE 0.            00019000
019100     05  WS-PP-END-MM               PIC S9(4) VALUE 0.            00019100
019200     05  WS-PP-END-DATE             PIC 9(8)  VALUE 0.            00019200
019300     05  WS-TREND-START-CCYY        PIC S9(6) VALUE 0.            00019300
019400     05  WS-TREND-START-MM          PIC S9(4) VALUE 0.            00019400
019500     05  WS-TREND-START-DD          PIC S9(4) VALUE 0.            00019500
019600     05  WS-TREND-DIM               PIC S9(4) VALUE 0.            00019600
019700     05  WS-TREND-START-DATE        PIC 9(8)  VALUE 0.            00019700
019800     05  WS-ELAPSED-DAYS            PIC S9(7) VALUE 0.            00019800
019900*                                                                 00019900
020000* DAYS-PER-MONTH TABLE FOR THE DAY/WEEK TREND-WINDOW CALENDAR     00020000
020100* BORROW -- FEBRUARY CARRIED AT 28 THROUGHOUT, SAME LEAP-YEAR     00020100
020200* SIMPLIFICATION USED BY THE 30/360 DAY-NUMBER CONVERSION BELOW.  00020200
020300 01  WS-DAYS-IN-MONTH-LIT           PIC X(24)                     00020300
020400         VALUE '312831303130313130313031'.                        00020400
020500 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-LIT.         00020500
020600     05  WS-DAYS-IN-MONTH           PIC 9(2) OCCURS 12 TIMES.     00020600
020700*                                                                 00020700
020800* MONTH-ABBREVIATION LOOKUP TABLE -- CLASSIC LITERAL-REDEFINITION 00020800
020900* TECHNIQUE SO A NUMERIC MONTH (1-12) GIVES THE 3-LETTER LABEL.   00020900
021000 01  WS-MONTH-NAMES-LIT             PIC X(36)                     00021000
021100         VALUE 'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.            00021100
021200 01  WS-MONTH-NAME-TBL REDEFINES WS-MONTH-NAMES-LIT.              00021200
021300     05  WS-MONTH-NAME              PIC X(3) OCCURS 12 TIMES.     00021300
021400*                                                                 00021400
021500* AMOUNT-CATEGORY NAME TABLE FOR THE BID-TRENDS-BY-SIZE SECTION.  00021500
021600 01  WS-CAT-NAMES-LIT               PIC X(40)                     00021600
021700         VALUE 'SMALL     MEDIUM    LARGE     VERY LARGE'.        00021700
021800 01  WS-CAT-NAME-TBL REDEFINES WS-CAT-NAMES-LIT.                  00021800
021900     05  WS-CAT-NAME                PIC X(10) OCCURS 4 TIMES.     00021900
022000*                                                                 00022000
022100 01  WS-CONSTANTS.                                                00022100
022200     05  WS-SMALL-LIMIT             PIC S9(9)V99 COMP-3           00022200
022300                                     VALUE 10000.00.              00022300
022400     05  WS-MEDIUM-LIMIT            PIC S9(9)V99 COMP-3           00022400
022500                                     VALUE 50000.00.              00022500
022600     05  WS-LARGE-LIMIT             PIC S9(9)V99 COMP-3           00022600
022700                                     VALUE 100000.00.             00022700
022800*                                                                 00022800
022900* COMPANY BID WORKING TABLE -- LOADED COMPANY-FILTERED, FILE ORDER00022900
023000* PRESERVED.  RAISED TO 8000 ENTRIES PER BID0512 (01/18/12).      00023000
023100 01  BID-TABLE.                                                   00023100
023200     05  BID-TBL-ENTRY OCCURS 8000 TIMES.                         00023200
023300         10  BID-TBL-ID             PIC X(10).                    00023300
023400         10  BID-TBL-TENDER-ID      PIC X(10).                    00023400
023500         10  BID-TBL-AMOUNT         PIC S9(9)V99 COMP-3.          00023500
023600         10  BID-TBL-STATUS         PIC X(10).                    00023600
023700             88  BID-TBL-ACCEPTED   VALUE 'ACCEPTED  '.           00023700
023800             88  BID-TBL-REJECTED   VALUE 'REJECTED  '.           00023800
023900             88  BID-TBL-PENDING    VALUE 'PENDING   '.           00023900
024000         10  BID-TBL-CR-DATE        PIC 9(8).                     00024000
024100         10  BID-TBL-CR-MM          PIC 9(2).                     00024100
024200         10  BID-TBL-MON-LBL        PIC X(3).                     00024200
024300         10  BID-TBL-PD-DATE        PIC 9(8).                     00024300
024400*                                                                 00024400
024500* TENDER WORKING TABLE -- ALL TENDERS, NOT COMPANY-FILTERED.      00024500
024600* RAISED TO 4000 ENTRIES PER BID0512 (01/18/12).                  00024600
024700 01  TENDER-TABLE.                                                00024700
024800     05  TND-TBL-ENTRY OCCURS 4000 TIMES.                         00024800
024900         10  TND-TBL-ID             PIC X(10).                    00024900
025000         10  TND-TBL-TITLE          PIC X(30).                    00025000
025100         10  TND-TBL-TITLE-UC       PIC X(30).                    00025100
025200         10  TND-TBL-BUDGET         PIC S9(9)V99 COMP-3.          00025200
025300         10  TND-TBL-CR-DATE        PIC 9(8).                     00025300
025400*                                                                 00025400
025500* MONTHLY BUCKETS -- SHARED BY THE SUCCESS-RATE AND VOLUME        00025500
025600* SECTIONS, OLDEST FIRST, MATCHED BY 3-LETTER LABEL ONLY (A BID   00025600
025700* TWELVE MONTHS OUT FALLS IN WHATEVER BUCKET SHARES ITS LABEL).   00025700
025800 01  MONTH-BUCKETS.                                               00025800
025900     05  WS-MBKT OCCURS 99 TIMES.                                 00025900
026000         10  WS-MBKT-LABEL          PIC X(3).                     00026000
026100         10  WS-MBKT-TOTAL          PIC S9(7) COMP.               00026100
026200         10  WS-MBKT-ACCEPT         PIC S9(7) COMP.               00026200
026300         10  WS-MBKT-PCT            PIC S9(5)V99 COMP-3.          00026300
026400*                                                                 00026400
026500* BID-SIZE TREND CATEGORIES -- SMALL / MEDIUM / LARGE / VERY LG.  00026500
026600 01  TREND-CATEGORIES.                                            00026600
026700     05  WS-TCAT OCCURS 4 TIMES.                                  00026700
026800         10  WS-TCAT-COUNT          PIC S9(7) COMP.               00026800
026900         10  WS-TCAT-ACCEPT         PIC S9(7) COMP.               00026900
027000         10  WS-TCAT-AMT-TOTAL      PIC S9(11)V99 COMP-3.         00027000
027100         10  WS-TCAT-PCT            PIC S9(5)V99 COMP-3.          00027100
027200         10  WS-TCAT-AVG            PIC S9(9)V99 COMP-3.          00027200
027300*                                                                 00027300
027400 01  WS-STATUS-DISTRIBUTION COMP.                                 00027400
027500     05  WS-SD-WON                  PIC S9(7) VALUE 0.            00027500
027600     05  WS-SD-LOST                 PIC S9(7) VALUE 0.            00027600
027700     05  WS-SD-PENDING              PIC S9(7) VALUE 0.            00027700
027800*                                                                 00027800
027900 01  WS-OVERALL-STATISTICS.                                       00027900
028000     05  WS-OA-TOTAL-BIDS           PIC S9(7)     COMP VALUE 0.   00028000
028100     05  WS-OA-ACCEPT-BIDS         PIC S9(7)     COMP VALUE 0.    00028100
028200     05  WS-OA-PENDING-BIDS         PIC S9(7)     COMP VALUE 0.   00028200
028300     05  WS-OA-AMT-TOTAL            PIC S9(11)V99 COMP-3 VALUE 0. 00028300
028400     05  WS-OA-SUCCESS-PCT          PIC S9(5)V99  COMP-3 VALUE 0. 00028400
028500     05  WS-OA-AVG-AMOUNT           PIC S9(9)V99  COMP-3 VALUE 0. 00028500
028600     05  WS-PP-TOTAL-BIDS           PIC S9(7)     COMP VALUE 0.   00028600
028700     05  WS-PP-ACCEPT-BIDS          PIC S9(7)     COMP VALUE 0.   00028700
028800     05  WS-PP-PENDING-BIDS         PIC S9(7)     COMP VALUE 0.   00028800
028900     05  WS-PP-AMT-TOTAL            PIC S9(11)V99 COMP-3 VALUE 0. 00028900
029000     05  WS-PP-SUCCESS-PCT          PIC S9(5)V99  COMP-3 VALUE 0. 00029000
029100     05  WS-PP-AVG-AMOUNT           PIC S9(9)V99  COMP-3 VALUE 0. 00029100
029200     05  WS-CH-SUCCESS-PP           PIC S9(5)     COMP VALUE 0.   00029200
029300     05  WS-CH-AVG-PCT              PIC S9(5)     COMP VALUE 0.   00029300
029400     05  WS-CH-TOTAL-PCT            PIC S9(5)     COMP VALUE 0.   00029400
029500     05  WS-CH-ACTIVE-PCT           PIC S9(5)     COMP VALUE 0.   00029500
029600     05  WS-RPT-SUCCESS-PCT         PIC S9(5)     COMP VALUE 0.   00029600
029700     05  WS-RPT-AVG-AMOUNT          PIC S9(9)     COMP VALUE 0.   00029700
029800*                                                                 00029800
029900 01  WS-PERFORMANCE-METRICS.                                      00029900
030000     05  WS-PF-AVG-RESPONSE         PIC S9(3)V9  COMP-3 VALUE 2.5.00030000
030100     05  WS-PF-AMT-ACCEPT-TOTAL     PIC S9(11)V99 COMP-3 VALUE 0. 00030100
030200     05  WS-PF-WIN-RATE-PCT         PIC S9(5)V99  COMP-3 VALUE 0. 00030200
030300     05  WS-PF-RPT-WIN-RATE         PIC S9(5)     COMP   VALUE 0. 00030300
030400     05  WS-PF-COMPETITIVE-IDX      PIC S9(3)V9  COMP-3 VALUE 8.5.00030400
030500     05  WS-PF-AVG-MARKUP           PIC S9(3)V9 COMP-3 VALUE 15.0.00030500
030600*                                                                 00030600
030700 01  WS-TIMELINE-SUMMARY.                                         00030700
030800     05  WS-TL-COUNT                PIC S9(5)     COMP   VALUE 0. 00030800
030900     05  WS-TL-DUR-TOTAL            PIC S9(9)     COMP   VALUE 0. 00030900
031000     05  WS-TL-VAR-TOTAL            PIC S9(9)V99  COMP-3 VALUE 0. 00031000
031100     05  WS-TL-AVG-DUR              PIC S9(7)V99  COMP-3 VALUE 0. 00031100
031200     05  WS-TL-AVG-VAR              PIC S9(7)V99  COMP-3 VALUE 0. 00031200
031300     05  WS-TL-DURATION             PIC S9(7)     COMP   VALUE 0. 00031300
031400     05  WS-TL-DUR-START            PIC S9(9)     COMP   VALUE 0. 00031400
031500     05  WS-TL-DUR-END              PIC S9(9)     COMP   VALUE 0. 00031500
031600     05  WS-TL-VARIANCE-PCT         PIC S9(5)V99  COMP-3 VALUE 0. 00031600
031700     05  WS-TL-ACCEPT-SUB           PIC S9(4)     COMP   VALUE 0. 00031700
031800*                                                                 00031800
031900******************************************************************00031900
032000*                      REPORT LINE AREAS                          00032000
032100******************************************************************00032100
032200 01  RPT-TITLE-LINE1.                                             00032200
032300     05  FILLER                     PIC X(40)                     00032300
032400         VALUE 'TENDER BID ANALYTICS REPORT'.                     00032400
032500     05  FILLER                     PIC X(10) VALUE 'COMPANY: '.  00032500
032600     05  RPT-TITLE-COMPANY          PIC X(10) VALUE SPACES.       00032600
032700     05  FILLER                     PIC X(10) VALUE 'RUN DATE:'.  00032700
032800     05  RPT-TITLE-MM               PIC 99.                       00032800
032900     05  FILLER                     PIC X     VALUE '/'.          00032900
033000     05  RPT-TITLE-DD               PIC 99.                       00033000
033100     05  FILLER                     PIC X     VALUE '/'.          00033100
033200     05  RPT-TITLE-CCYY             PIC 9999.                     00033200
033300     05  FILLER                     PIC X(55) VALUE SPACES.       00033300
033400*                                                                 00033400
033500 01  RPT-SEC1-HDR1.                                               00033500
033600     05  FILLER                     PIC X(24)                     00033600
033700         VALUE '1. MONTHLY SUCCESS RATE'.                         00033700
033800     05  FILLER                     PIC X(108) VALUE SPACES.      00033800
033900 01  RPT-SEC1-HDR2.                                               00033900
034000     05  FILLER                     PIC X(8)  VALUE 'MON'.        00034000
034100     05  FILLER                     PIC X(4)  VALUE SPACES.       00034100
034200     05  FILLER                     PIC X(13) VALUE 'BIDS IN MON'.00034200
034300     05  FILLER                     PIC X(4)  VALUE SPACES.       00034300
034400     05  FILLER                     PIC X(14)                     00034400
034500         VALUE 'SUCCESS RATE%'.                                   00034500
034600     05  FILLER                     PIC X(89) VALUE SPACES.       00034600
034700 01  RPT-SEC1-DET.                                                00034700
034800     05  RPT-S1-MON                 PIC X(3).                     00034800
034900     05  FILLER                     PIC X(9) VALUE SPACES.        00034900
035000     05  RPT-S1-CNT                 PIC ZZ9.                      00035000
035100     05  FILLER                     PIC X(11) VALUE SPACES.       00035100
035200     05  RPT-S1-PCT                 PIC ZZ9.99.                   00035200
035300     05  FILLER                     PIC X(100) VALUE SPACES.      00035300
035400*                                                                 00035400
035500 01  RPT-SEC2-HDR1.                                               00035500
035600     05  FILLER                     PIC X(23)                     00035600
035700         VALUE '2. MONTHLY BID VOLUME'.                           00035700
035800     05  FILLER                     PIC X(109) VALUE SPACES.      00035800
035900 01  RPT-SEC2-HDR2.                                               00035900
036000     05  FILLER                     PIC X(8)  VALUE 'MON'.        00036000
036100     05  FILLER                     PIC X(4)  VALUE SPACES.       00036100
036200     05  FILLER                     PIC X(9)  VALUE 'BID CNT'.    00036200
036300     05  FILLER                     PIC X(111) VALUE SPACES.      00036300
036400 01  RPT-SEC2-DET.                                                00036400
036500     05  RPT-S2-MON                 PIC X(3).                     00036500
036600     05  FILLER                     PIC X(9) VALUE SPACES.        00036600
036700     05  RPT-S2-CNT                 PIC ZZ9.                      00036700
036800     05  FILLER                     PIC X(116) VALUE SPACES.      00036800
036900*                                                                 00036900
037000 01  RPT-SEC3-HDR1.                                               00037000
037100     05  FILLER                     PIC X(24)                     00037100
037200         VALUE '3. STATUS DISTRIBUTION'.                          00037200
037300     05  FILLER                     PIC X(108) VALUE SPACES.      00037300
037400 01  RPT-SEC3-DET.                                                00037400
037500     05  RPT-S3-LABEL               PIC X(10).                    00037500
037600     05  FILLER                     PIC X(4) VALUE SPACES.        00037600
037700     05  RPT-S3-CNT                 PIC ZZZ,ZZ9.                  00037700
037800     05  FILLER                     PIC X(111) VALUE SPACES.      00037800
037900*                                                                 00037900
038000 01  RPT-SEC4-HDR1.                                               00038000
038100     05  FILLER                     PIC X(24)                     00038100
038200         VALUE '4. OVERALL STATISTICS'.                           00038200
038300     05  FILLER                     PIC X(108) VALUE SPACES.      00038300
038400 01  RPT-SEC4-DET.                                                00038400
038500     05  RPT-S4-LABEL               PIC X(22).                    00038500
038600     05  RPT-S4-VALUE               PIC Z,ZZZ,ZZ9.                00038600
038700     05  FILLER                     PIC X(4)  VALUE SPACES.       00038700
038800     05  FILLER                     PIC X(9)  VALUE 'CHANGE: '.   00038800
038900     05  RPT-S4-CHANGE              PIC -ZZ,ZZ9.                  00038900
039000     05  FILLER                     PIC X     VALUE '%'.          00039000
039100     05  FILLER                     PIC X(84) VALUE SPACES.       00039100
039200*                                                                 00039200
039300 01  RPT-SEC5-HDR1.                                               00039300
039400     05  FILLER                     PIC X(24)                     00039400
039500         VALUE '5. PERFORMANCE METRICS'.                          00039500
039600     05  FILLER                     PIC X(108) VALUE SPACES.      00039600
039700 01  RPT-SEC5-DET.                                                00039700
039800     05  RPT-S5-LABEL               PIC X(28).                    00039800
039900     05  RPT-S5-VALUE               PIC ZZZ,ZZ9.99.               00039900
040000     05  FILLER                     PIC X(95) VALUE SPACES.       00040000
040100*                                                                 00040100
040200 01  RPT-SEC6-HDR1.                                               00040200
040300     05  FILLER                     PIC X(25)                     00040300
040400         VALUE '6. BID TRENDS BY SIZE'.                           00040400
040500     05  FILLER                     PIC X(107) VALUE SPACES.      00040500
040600 01  RPT-SEC6-HDR2.                                               00040600
040700     05  FILLER                     PIC X(12) VALUE 'CATEGORY'.   00040700
040800     05  FILLER                     PIC X(10) VALUE 'COUNT'.      00040800
040900     05  FILLER                     PIC X(16)                     00040900
041000         VALUE 'SUCCESS RATE%'.                                   00041000
041100     05  FILLER                     PIC X(14) VALUE 'AVG AMOUNT'. 00041100
041200     05  FILLER                     PIC X(80) VALUE SPACES.       00041200
041300 01  RPT-SEC6-DET.                                                00041300
041400     05  RPT-S6-CAT                 PIC X(10).                    00041400
041500     05  FILLER                     PIC X(2) VALUE SPACES.        00041500
041600     05  RPT-S6-CNT                 PIC ZZZ9.                     00041600
041700     05  FILLER                     PIC X(6) VALUE SPACES.        00041700
041800     05  RPT-S6-PCT                 PIC ZZ9.99.                   00041800
041900     05  FILLER                     PIC X(6) VALUE SPACES.        00041900
042000     05  RPT-S6-AVG                 PIC ZZZ,ZZZ,ZZ9.99.           00042000
042100     05  FILLER                     PIC X(79) VALUE SPACES.       00042100
042200*                                                                 00042200
042300 01  RPT-SEC7-HDR1.                                               00042300
042400     05  FILLER                     PIC X(20)                     00042400
042500         VALUE '7. PROJECT TIMELINES'.                            00042500
042600     05  FILLER                     PIC X(112) VALUE SPACES.      00042600
042700 01  RPT-SEC7-HDR2.                                               00042700
042800     05  FILLER                     PIC X(22)                     00042800
042900         VALUE 'PROJECT TITLE'.                                   00042900
043000     05  FILLER                     PIC X(10) VALUE 'DUR DAYS'.   00043000
043100     05  FILLER                     PIC X(15) VALUE 'BUDGET'.     00043100
043200     05  FILLER                     PIC X(15) VALUE 'ACTUAL COST'.00043200
043300     05  FILLER                     PIC X(10) VALUE 'VARIANCE%'.  00043300
043400     05  FILLER                     PIC X(60) VALUE SPACES.       00043400
043500 01  RPT-SEC7-DET.                                                00043500
043600     05  RPT-S7-TITLE               PIC X(22).                    00043600
043700     05  RPT-S7-DUR                 PIC -ZZ9.                     00043700
043800     05  FILLER                     PIC X(6) VALUE SPACES.        00043800
043900     05  RPT-S7-BUDGET              PIC ZZZ,ZZZ,ZZ9.99.           00043900
044000     05  FILLER                     PIC X(2) VALUE SPACES.        00044000
044100     05  RPT-S7-ACTUAL              PIC ZZZ,ZZZ,ZZ9.99.           00044100
044200     05  FILLER                     PIC X(2) VALUE SPACES.        00044200
044300     05  RPT-S7-VAR                 PIC -ZZ9.99.                  00044300
044400     05  FILLER                     PIC X(32) VALUE SPACES.       00044400
044500 01  RPT-SEC7-SUM.                                                00044500
044600     05  FILLER                     PIC X(20)                     00044600
044700         VALUE 'SUMMARY -- PROJECTS:'.                            00044700
044800     05  RPT-S7S-CNT                PIC ZZZ9.                     00044800
044900     05  FILLER                     PIC X(4)  VALUE SPACES.       00044900
045000     05  FILLER                     PIC X(12) VALUE 'AVG DAYS: '. 00045000
045100     05  RPT-S7S-DUR                PIC -ZZ9.99.                  00045100
045200     05  FILLER                     PIC X(4)  VALUE SPACES.       00045200
045300     05  FILLER                     PIC X(12) VALUE 'AVG VAR%: '. 00045300
045400     05  RPT-S7S-VAR                PIC -ZZ9.99.                  00045400
045500     05  FILLER                     PIC X(45) VALUE SPACES.       00045500
045600*                                                                 00045600
045700 01  RPT-TRAILER-LINE.                                            00045700
045800     05  FILLER                     PIC X(36)                     00045800
045900         VALUE '*** END OF BID ANALYTICS REPORT ***'.             00045900
046000     05  FILLER                     PIC X(96) VALUE SPACES.       00046000
046100*                                                                 00046100
046200******************************************************************00046200
046300 PROCEDURE DIVISION.                                              00046300
046400******************************************************************00046400
046500*                                                                 00046500
046600 000-MAIN.                                                        00046600
046700     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00046700
046800     ACCEPT CURRENT-TIME FROM TIME.                               00046800
046900     DISPLAY 'BIDANLYS STARTED  ' CURRENT-CCYY '-' CURRENT-MM     00046900
047000             '-' CURRENT-DD '  ' CURRENT-HH ':' CURRENT-MIN.      00047000
047100*                                                                 00047100
047200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00047200
047300     PERFORM 710-READ-CONTROL THRU 710-EXIT.                      00047300
047400*                                                                 00047400
047500     IF NOT WS-FATAL-ERROR                                        00047500
047600         PERFORM 720-LOAD-BID-TABLE THRU 720-EXIT                 00047600
047700         PERFORM 730-LOAD-TENDER-TABLE THRU 730-EXIT              00047700
047800         PERFORM 800-PRINT-TITLE THRU 800-EXIT                    00047800
047900         PERFORM 300-MONTHLY-SUCCESS-RATE THRU 300-EXIT           00047900
048000         PERFORM 810-PRINT-SEC1 THRU 810-EXIT                     00048000
048100         PERFORM 820-PRINT-SEC2 THRU 820-EXIT                     00048100
048200         PERFORM 320-STATUS-DISTRIBUTION THRU 320-EXIT            00048200
048300         PERFORM 830-PRINT-SEC3 THRU 830-EXIT                     00048300
048400         PERFORM 330-OVERALL-STATISTICS THRU 330-EXIT             00048400
048500         PERFORM 840-PRINT-SEC4 THRU 840-EXIT                     00048500
048600         PERFORM 340-PERFORMANCE-METRICS THRU 340-EXIT            00048600
048700         PERFORM 850-PRINT-SEC5 THRU 850-EXIT                     00048700
048800         PERFORM 350-BID-TRENDS-BY-SIZE THRU 350-EXIT             00048800
048900         PERFORM 860-PRINT-SEC6 THRU 860-EXIT                     00048900
049000         PERFORM 360-PROJECT-TIMELINES THRU 360-EXIT              00049000
049100         PERFORM 890-PRINT-TRAILER THRU 890-EXIT                  00049100
049200     END-IF.                                                      00049200
049300*                                                                 00049300
049400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00049400
049500*                                                                 00049500
049600     IF WS-FATAL-ERROR                                            00049600
049700         MOVE 16 TO RETURN-CODE                                   00049700
049800     ELSE                                                         00049800
049900         MOVE 0 TO RETURN-CODE                                    00049900
050000     END-IF.                                                      00050000
050100     GOBACK.                                                      00050100
050200*                                                                 00050200
050300******************************************************************00050300
050400*        SECTION A/B -- MONTHLY SUCCESS RATE AND VOLUME           00050400
050500******************************************************************00050500
050600 300-MONTHLY-SUCCESS-RATE.                                        00050600
050700     PERFORM 301-COMPUTE-WINDOW THRU 301-EXIT.                    00050700
050800     PERFORM 302-INIT-MONTH-BUCKET THRU 302-EXIT                  00050800
050900         VARYING MBKT-SUB FROM 1 BY 1                             00050900
051000         UNTIL MBKT-SUB > WS-MONTHS-CT.                           00051000
051100     PERFORM 304-ACCUM-MONTH-BUCKET THRU 304-EXIT                 00051100
051200         VARYING BID-SUB FROM 1 BY 1 UNTIL BID-SUB > WS-BID-CT.   00051200
051300     PERFORM 308-PERCENT-MONTH-BUCKET THRU 308-EXIT               00051300
051400         VARYING MBKT-SUB FROM 1 BY 1                             00051400
051500         UNTIL MBKT-SUB > WS-MONTHS-CT.                           00051500
051600 300-EXIT.                                                        00051600
051700     EXIT.                                                        00051700
051800*                                                                 00051800
051900 301-COMPUTE-WINDOW.                                              00051900
052000     MOVE CTL-RD-CCYY TO WS-WIN-START-CCYY.                       00052000
052100     COMPUTE WS-WIN-START-MM = CTL-RD-MM - WS-MONTHS-CT + 1.      00052100
052200     PERFORM 303-BORROW-CENTURY THRU 303-EXIT                     00052200
052300         UNTIL WS-WIN-START-MM > 0.                               00052300
052400     COMPUTE WS-WIN-START-DATE =                                  00052400
052500             (WS-WIN-START-CCYY * 10000) +                        00052500
052600             (WS-WIN-START-MM   * 100)   + 01.                    00052600
052700     MOVE CTL-RUN-DATE TO WS-WIN-END-DATE.                        00052700
052800 301-EXIT.                                                        00052800
052900     EXIT.                                                        00052900
053000*                                                                 00053000
053100 302-INIT-MONTH-BUCKET.                                           00053100
053200     COMPUTE WS-TEMP-MM = CTL-RD-MM - (WS-MONTHS-CT - MBKT-SUB).  00053200
053300     PERFORM 303-BORROW-CENTURY THRU 303-EXIT                     00053300
053400         UNTIL WS-TEMP-MM > 0.                                    00053400
053500     MOVE WS-MONTH-NAME(WS-TEMP-MM) TO WS-MBKT-LABEL(MBKT-SUB).   00053500
053600     MOVE 0 TO WS-MBKT-TOTAL(MBKT-SUB).                           00053600
053700     MOVE 0 TO WS-MBKT-ACCEPT(MBKT-SUB).                          00053700
053800     MOVE 0 TO WS-MBKT-PCT(MBKT-SUB).                             00053800
053900 302-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100*                                                                 00054100
054200 303-BORROW-CENTURY.                                              00054200
054300     ADD 12 TO WS-TEMP-MM WS-WIN-START-MM.                        00054300
054400 303-EXIT.                                                        00054400
054500     EXIT.                                                        00054500
054600*                                                                 00054600
054700 304-ACCUM-MONTH-BUCKET.                                          00054700
054800     IF BID-TBL-CR-DATE(BID-SUB) >= WS-WIN-START-DATE             00054800
054900        AND BID-TBL-CR-DATE(BID-SUB) <= WS-WIN-END-DATE           00054900
055000         PERFORM 306-FIND-MONTH-BUCKET THRU 306-EXIT              00055000
055100             VARYING MBKT-SUB FROM 1 BY 1                         00055100
055200             UNTIL MBKT-SUB > WS-MONTHS-CT                        00055200
055300                OR WS-MBKT-LABEL(MBKT-SUB) =                      00055300
055400                   BID-TBL-MON-LBL(BID-SUB)                       00055400
055500         PERFORM 307-POST-MONTH-BUCKET THRU 307-EXIT              00055500
055600     END-IF.                                                      00055600
055700 304-EXIT.                                                        00055700
055800     EXIT.                                                        00055800
055900*                                                                 00055900
056000 306-FIND-MONTH-BUCKET.                                           00056000
056100*    NO-OP -- THE PERFORM VARYING TEST CONDITION ABOVE DOES THE   00056100
056200*    WORK OF LOCATING THE MATCHING BUCKET; NOTHING TO DO HERE.    00056200
056300     CONTINUE.                                                    00056300
056400 306-EXIT.                                                        00056400
056500     EXIT.                                                        00056500
056600*                                                                 00056600
056700 307-POST-MONTH-BUCKET.                                           00056700
056800     IF MBKT-SUB NOT > WS-MONTHS-CT                               00056800
056900         ADD 1 TO WS-MBKT-TOTAL(MBKT-SUB)                         00056900
057000         IF BID-TBL-ACCEPTED(BID-SUB)                             00057000
057100             ADD 1 TO WS-MBKT-ACCEPT(MBKT-SUB)                    00057100
057200         END-IF                                                   00057200
057300     END-IF.                                                      00057300
057400 307-EXIT.                                                        00057400
057500     EXIT.                                                        00057500
057600*                                                                 00057600
057700 308-PERCENT-MONTH-BUCKET.                                        00057700
057800     IF WS-MBKT-TOTAL(MBKT-SUB) = 0                               00057800
057900         MOVE 0 TO WS-MBKT-PCT(MBKT-SUB)                          00057900
058000     ELSE                                                         00058000
058100         COMPUTE WS-MBKT-PCT(MBKT-SUB) ROUNDED =                  00058100
058200             (WS-MBKT-ACCEPT(MBKT-SUB) / WS-MBKT-TOTAL(MBKT-SUB)) 00058200
058300             * 100                                                00058300
058400     END-IF.                                                      00058400
058500 308-EXIT.                                                        00058500
058600     EXIT.                                                        00058600
058700*                                                                 00058700
058800******************************************************************00058800
058900*                SECTION C -- STATUS DISTRIBUTION                 00058900
059000******************************************************************00059000
059100 320-STATUS-DISTRIBUTION.                                         00059100
059200     MOVE 0 TO WS-SD-WON WS-SD-LOST WS-SD-PENDING.                00059200
059300     PERFORM 322-TALLY-STATUS THRU 322-EXIT                       00059300
059400         VARYING BID-SUB FROM 1 BY 1 UNTIL BID-SUB > WS-BID-CT.   00059400
059500 320-EXIT.                                                        00059500
059600     EXIT.                                                        00059600
059700*                                                                 00059700
059800 322-TALLY-STATUS.                                                00059800
059900     IF BID-TBL-ACCEPTED(BID-SUB)                                 00059900
060000         ADD 1 TO WS-SD-WON                                       00060000
060100     ELSE                                                         00060100
060200     IF BID-TBL-REJECTED(BID-SUB)                                 00060200
060300         ADD 1 TO WS-SD-LOST                                      00060300
060400     ELSE                                                         00060400
060500     IF BID-TBL-PENDING(BID-SUB)                                  00060500
060600         ADD 1 TO WS-SD-PENDING                                   00060600
060700     END-IF                                                       00060700
060800     END-IF                                                       00060800
060900     END-IF.                                                      00060900
061000 322-EXIT.                                                        00061000
061100     EXIT.                                                        00061100
061200*                                                                 00061200
061300******************************************************************00061300
061400*              SECTION D -- OVERALL STATISTICS                    00061400
061500******************************************************************00061500
061600 330-OVERALL-STATISTICS.                                          00061600
061700     MOVE 0 TO WS-OA-TOTAL-BIDS WS-OA-ACCEPT-BIDS                 00061700
061800               WS-OA-PENDING-BIDS WS-OA-AMT-TOTAL.                00061800
061900     MOVE 0 TO WS-PP-TOTAL-BIDS WS-PP-ACCEPT-BIDS                 00061900
062000               WS-PP-PENDING-BIDS WS-PP-AMT-TOTAL.                00062000
062100     PERFORM 332-COMPUTE-PP-WINDOW THRU 332-EXIT.                 00062100
062200     PERFORM 334-ACCUM-OVERALL THRU 334-EXIT                      00062200
062300         VARYING BID-SUB FROM 1 BY 1 UNTIL BID-SUB > WS-BID-CT.   00062300
062400*                                                                 00062400
062500     IF WS-OA-TOTAL-BIDS = 0                                      00062500
062600         MOVE 0 TO WS-OA-SUCCESS-PCT WS-OA-AVG-AMOUNT             00062600
062700     ELSE                                                         00062700
062800         COMPUTE WS-OA-SUCCESS-PCT ROUNDED =                      00062800
062900             (WS-OA-ACCEPT-BIDS / WS-OA-TOTAL-BIDS) * 100         00062900
063000         COMPUTE WS-OA-AVG-AMOUNT ROUNDED =                       00063000
063100             WS-OA-AMT-TOTAL / WS-OA-TOTAL-BIDS                   00063100
063200     END-IF.                                                      00063200
063300*                                                                 00063300
063400     IF WS-PP-TOTAL-BIDS = 0                                      00063400
063500         MOVE 0 TO WS-PP-SUCCESS-PCT WS-PP-AVG-AMOUNT             00063500
063600     ELSE                                                         00063600
063700         COMPUTE WS-PP-SUCCESS-PCT ROUNDED =                      00063700
063800             (WS-PP-ACCEPT-BIDS / WS-PP-TOTAL-BIDS) * 100         00063800
063900         COMPUTE WS-PP-AVG-AMOUNT ROUNDED =                       00063900
064000             WS-PP-AMT-TOTAL / WS-PP-TOTAL-BIDS                   00064000
064100     END-IF.                                                      00064100
064200*                                                                 00064200
064300     COMPUTE WS-CH-SUCCESS-PP ROUNDED =                           00064300
064400         WS-OA-SUCCESS-PCT - WS-PP-SUCCESS-PCT.                   00064400
064500*                                                                 00064500
064600     IF WS-PP-AVG-AMOUNT = 0                                      00064600
064700         MOVE 0 TO WS-CH-AVG-PCT                                  00064700
064800     ELSE                                                         00064800
064900         COMPUTE WS-CH-AVG-PCT ROUNDED =                          00064900
065000             ((WS-OA-AVG-AMOUNT - WS-PP-AVG-AMOUNT) /             00065000
065100              WS-PP-AVG-AMOUNT) * 100                             00065100
065200     END-IF.                                                      00065200
065300*                                                                 00065300
065400     IF WS-PP-TOTAL-BIDS = 0                                      00065400
065500         MOVE 0 TO WS-CH-TOTAL-PCT                                00065500
065600     ELSE                                                         00065600
065700         COMPUTE WS-CH-TOTAL-PCT ROUNDED =                        00065700
065800             ((WS-OA-TOTAL-BIDS - WS-PP-TOTAL-BIDS) /             00065800
065900              WS-PP-TOTAL-BIDS) * 100                             00065900
066000     END-IF.                                                      00066000
066100*                                                                 00066100
066200     IF WS-PP-PENDING-BIDS = 0                                    00066200
066300         MOVE 0 TO WS-CH-ACTIVE-PCT                               00066300
066400     ELSE                                                         00066400
066500         COMPUTE WS-CH-ACTIVE-PCT ROUNDED =                       00066500
066600             ((WS-OA-PENDING-BIDS - WS-PP-PENDING-BIDS) /         00066600
066700              WS-PP-PENDING-BIDS) * 100                           00066700
066800     END-IF.                                                      00066800
066900*                                                                 00066900
067000     COMPUTE WS-RPT-SUCCESS-PCT ROUNDED = WS-OA-SUCCESS-PCT.      00067000
067100     COMPUTE WS-RPT-AVG-AMOUNT  ROUNDED = WS-OA-AVG-AMOUNT.       00067100
067200 330-EXIT.                                                        00067200
067300     EXIT.                                                        00067300
067400*                                                                 00067400
067500 332-COMPUTE-PP-WINDOW.                                           00067500
067600*    PREVIOUS PERIOD = STRICTLY AFTER (RUN DATE - 2 MONTHS) AND   00067600
067700*    STRICTLY BEFORE (RUN DATE - 1 MONTH), EXACT CALENDAR DATE -- 00067700
067800*    SAME DAY-OF-MONTH AS RUN DATE, NOT THE FIRST OF THE MONTH.   00067800
067900     MOVE CTL-RD-CCYY TO WS-PP-START-CCYY WS-PP-END-CCYY.         00067900
068000     COMPUTE WS-PP-START-MM = CTL-RD-MM - 2.                      00068000
068100     PERFORM 333-BORROW-PP-START THRU 333-EXIT                    00068100
068200         UNTIL WS-PP-START-MM > 0.                                00068200
068300     COMPUTE WS-PP-END-MM = CTL-RD-MM - 1.                        00068300
068400     PERFORM 335-BORROW-PP-END THRU 335-EXIT                      00068400
068500         UNTIL WS-PP-END-MM > 0.                                  00068500
068600     COMPUTE WS-PP-START-DATE =                                   00068600
068700         (WS-PP-START-CCYY * 10000) + (WS-PP-START-MM * 100)      00068700
068800             + CTL-RD-DD.                                         00068800
068900     COMPUTE WS-PP-END-DATE =                                     00068900
069000         (WS-PP-END-CCYY * 10000) + (WS-PP-END-MM * 100)          00069000
069100             + CTL-RD-DD.                                         00069100
069200 332-EXIT.                                                        00069200
069300     EXIT.                                                        00069300
069400*                                                                 00069400
069500 333-BORROW-PP-START.                                             00069500
069600     ADD 12 TO WS-PP-START-MM.                                    00069600
069700     SUBTRACT 1 FROM WS-PP-START-CCYY.                            00069700
069800 333-EXIT.                                                        00069800
069900     EXIT.                                                        00069900
070000*                                                                 00070000
070100 335-BORROW-PP-END.                                               00070100
070200     ADD 12 TO WS-PP-END-MM.                                      00070200
070300     SUBTRACT 1 FROM WS-PP-END-CCYY.                              00070300
070400 335-EXIT.                                                        00070400
070500     EXIT.                                                        00070500
070600*                                                                 00070600
070700 334-ACCUM-OVERALL.                                               00070700
070800     ADD 1 TO WS-OA-TOTAL-BIDS.                                   00070800
070900     ADD BID-TBL-AMOUNT(BID-SUB) TO WS-OA-AMT-TOTAL.              00070900
071000     IF BID-TBL-ACCEPTED(BID-SUB)                                 00071000
071100         ADD 1 TO WS-OA-ACCEPT-BIDS                               00071100
071200     END-IF.                                                      00071200
071300     IF BID-TBL-PENDING(BID-SUB)                                  00071300
071400         ADD 1 TO WS-OA-PENDING-BIDS                              00071400
071500     END-IF.                                                      00071500
071600     IF BID-TBL-CR-DATE(BID-SUB) > WS-PP-START-DATE               00071600
071700        AND BID-TBL-CR-DATE(BID-SUB) < WS-PP-END-DATE             00071700
071800         ADD 1 TO WS-PP-TOTAL-BIDS                                00071800
071900         ADD BID-TBL-AMOUNT(BID-SUB) TO WS-PP-AMT-TOTAL           00071900
072000         IF BID-TBL-ACCEPTED(BID-SUB)                             00072000
072100             ADD 1 TO WS-PP-ACCEPT-BIDS                           00072100
072200         END-IF                                                   00072200
072300         IF BID-TBL-PENDING(BID-SUB)                              00072300
072400             ADD 1 TO WS-PP-PENDING-BIDS                          00072400
072500         END-IF                                                   00072500
072600     END-IF.                                                      00072600
072700 334-EXIT.                                                        00072700
072800     EXIT.                                                        00072800
072900*                                                                 00072900
073000******************************************************************00073000
073100*              SECTION E -- PERFORMANCE METRICS                   00073100
073200******************************************************************00073200
073300 340-PERFORMANCE-METRICS.                                         00073300
073400     MOVE 0 TO WS-PF-AMT-ACCEPT-TOTAL.                            00073400
073500     PERFORM 342-ACCUM-ACCEPT-AMT THRU 342-EXIT                   00073500
073600         VARYING BID-SUB FROM 1 BY 1 UNTIL BID-SUB > WS-BID-CT.   00073600
073700     IF WS-OA-AMT-TOTAL = 0                                       00073700
073800         MOVE 0 TO WS-PF-WIN-RATE-PCT                             00073800
073900     ELSE                                                         00073900
074000         COMPUTE WS-PF-WIN-RATE-PCT ROUNDED =                     00074000
074100             (WS-PF-AMT-ACCEPT-TOTAL / WS-OA-AMT-TOTAL) * 100     00074100
074200     END-IF.                                                      00074200
074300     COMPUTE WS-PF-RPT-WIN-RATE ROUNDED = WS-PF-WIN-RATE-PCT.     00074300
074400 340-EXIT.                                                        00074400
074500     EXIT.                                                        00074500
074600*                                                                 00074600
074700 342-ACCUM-ACCEPT-AMT.                                            00074700
074800     IF BID-TBL-ACCEPTED(BID-SUB)                                 00074800
074900         ADD BID-TBL-AMOUNT(BID-SUB) TO WS-PF-AMT-ACCEPT-TOTAL    00074900
075000     END-IF.                                                      00075000
075100 342-EXIT.                                                        00075100
075200     EXIT.                                                        00075200
075300*                                                                 00075300
075400******************************************************************00075400
075500*            SECTION F -- BID TRENDS BY AMOUNT CATEGORY           00075500
075600******************************************************************00075600
075700 350-BID-TRENDS-BY-SIZE.                                          00075700
075800     PERFORM 352-COMPUTE-TREND-WINDOW THRU 352-EXIT.              00075800
075900     PERFORM 354-INIT-TREND-CAT THRU 354-EXIT                     00075900
076000         VARYING TCAT-SUB FROM 1 BY 1 UNTIL TCAT-SUB > 4.         00076000
076100     PERFORM 356-ACCUM-TREND-CAT THRU 356-EXIT                    00076100
076200         VARYING BID-SUB FROM 1 BY 1 UNTIL BID-SUB > WS-BID-CT.   00076200
076300     PERFORM 358-FINISH-TREND-CAT THRU 358-EXIT                   00076300
076400         VARYING TCAT-SUB FROM 1 BY 1 UNTIL TCAT-SUB > 4.         00076400
076500 350-EXIT.                                                        00076500
076600     EXIT.                                                        00076600
076700*                                                                 00076700
076800 352-COMPUTE-TREND-WINDOW.                                        00076800
076900     MOVE CTL-RUN-DATE TO WS-WIN-END-DATE.                        00076900
077000     MOVE CTL-RD-CCYY  TO WS-TREND-START-CCYY.                    00077000
077100     IF CTL-TF-DAY                                                00077100
077200         MOVE CTL-RD-MM TO WS-TREND-START-MM                      00077200
077300         COMPUTE WS-TREND-START-DD = CTL-RD-DD - 30               00077300
077400         PERFORM 355-BORROW-TREND-DAY THRU 355-EXIT               00077400
077500             UNTIL WS-TREND-START-DD > 0                          00077500
077600         COMPUTE WS-TREND-START-DATE =                            00077600
077700             (WS-TREND-START-CCYY * 10000) +                      00077700
077800             (WS-TREND-START-MM   * 100)   + WS-TREND-START-DD    00077800
077900     ELSE                                                         00077900
078000     IF CTL-TF-WEEK                                               00078000
078100         MOVE CTL-RD-MM TO WS-TREND-START-MM                      00078100
078200         COMPUTE WS-TREND-START-DD = CTL-RD-DD - 84               00078200
078300         PERFORM 355-BORROW-TREND-DAY THRU 355-EXIT               00078300
078400             UNTIL WS-TREND-START-DD > 0                          00078400
078500         COMPUTE WS-TREND-START-DATE =                            00078500
078600             (WS-TREND-START-CCYY * 10000) +                      00078600
078700             (WS-TREND-START-MM   * 100)   + WS-TREND-START-DD    00078700
078800     ELSE                                                         00078800
078900     IF CTL-TF-QUARTER                                            00078900
079000         COMPUTE WS-TREND-START-MM = CTL-RD-MM - 12               00079000
079100         PERFORM 353-BORROW-TREND THRU 353-EXIT                   00079100
079200             UNTIL WS-TREND-START-MM > 0                          00079200
079300         COMPUTE WS-TREND-START-DATE =                            00079300
079400             (WS-TREND-START-CCYY * 10000) +                      00079400
079500             (WS-TREND-START-MM   * 100)   + CTL-RD-DD            00079500
079600     ELSE                                                         00079600
079700     IF CTL-TF-YEAR                                               00079700
079800         COMPUTE WS-TREND-START-CCYY = CTL-RD-CCYY - 3            00079800
079900         COMPUTE WS-TREND-START-DATE =                            00079900
080000             (WS-TREND-START-CCYY * 10000) +                      00080000
080100             (CTL-RD-MM           * 100)   + CTL-RD-DD            00080100
080200     ELSE                                                         00080200
080300         COMPUTE WS-TREND-START-MM = CTL-RD-MM - 6                00080300
080400         PERFORM 353-BORROW-TREND THRU 353-EXIT                   00080400
080500             UNTIL WS-TREND-START-MM > 0                          00080500
080600         COMPUTE WS-TREND-START-DATE =                            00080600
080700             (WS-TREND-START-CCYY * 10000) +                      00080700
080800             (WS-TREND-START-MM   * 100)   + CTL-RD-DD            00080800
080900     END-IF                                                       00080900
081000     END-IF                                                       00081000
081100     END-IF                                                       00081100
081200     END-IF.                                                      00081200
081300*    DAY/WEEK NOW BORROW ACROSS MONTH-END THE SAME AS THE OTHER   00081300
081400*    THREE TIMEFRAMES -- SEE 355-BORROW-TREND-DAY -- SO THE WINDOW00081400
081500*    START IS ALWAYS A VALID CALENDAR DATE NO MATTER THE RUN-DATE 00081500
081600*    DAY-OF-MONTH.                                                00081600
081700 352-EXIT.                                                        00081700
081800     EXIT.                                                        00081800
081900*                                                                 00081900
082000 353-BORROW-TREND.                                                00082000
082100     ADD 12 TO WS-TREND-START-MM.                                 00082100
082200     SUBTRACT 1 FROM WS-TREND-START-CCYY.                         00082200
082300 353-EXIT.                                                        00082300
082400     EXIT.                                                        00082400
082500*                                                                 00082500
082600 354-INIT-TREND-CAT.                                              00082600
082700     MOVE 0 TO WS-TCAT-COUNT(TCAT-SUB) WS-TCAT-ACCEPT(TCAT-SUB)   00082700
082800               WS-TCAT-AMT-TOTAL(TCAT-SUB) WS-TCAT-PCT(TCAT-SUB)  00082800
082900               WS-TCAT-AVG(TCAT-SUB).                             00082900
083000 354-EXIT.                                                        00083000
083100     EXIT.                                                        00083100
083200*                                                                 00083200
083300 355-BORROW-TREND-DAY.                                            00083300
083400     SUBTRACT 1 FROM WS-TREND-START-MM.                           00083400
083500     IF WS-TREND-START-MM < 1                                     00083500
083600         MOVE 12 TO WS-TREND-START-MM                             00083600
083700         SUBTRACT 1 FROM WS-TREND-START-CCYY                      00083700
083800     END-IF.                                                      00083800
083900     MOVE WS-DAYS-IN-MONTH(WS-TREND-START-MM) TO WS-TREND-DIM.    00083900
084000     ADD WS-TREND-DIM TO WS-TREND-START-DD.                       00084000
084100 355-EXIT.                                                        00084100
084200     EXIT.                                                        00084200
084300*                                                                 00084300
084400 356-ACCUM-TREND-CAT.                                             00084400
084500     IF BID-TBL-CR-DATE(BID-SUB) >= WS-TREND-START-DATE           00084500
084600        AND BID-TBL-CR-DATE(BID-SUB) <= WS-WIN-END-DATE           00084600
084700         IF BID-TBL-AMOUNT(BID-SUB) < WS-SMALL-LIMIT              00084700
084800             MOVE 1 TO TCAT-SUB                                   00084800
084900         ELSE                                                     00084900
085000         IF BID-TBL-AMOUNT(BID-SUB) < WS-MEDIUM-LIMIT             00085000
085100             MOVE 2 TO TCAT-SUB                                   00085100
085200         ELSE                                                     00085200
085300         IF BID-TBL-AMOUNT(BID-SUB) < WS-LARGE-LIMIT              00085300
085400             MOVE 3 TO TCAT-SUB                                   00085400
085500         ELSE                                                     00085500
085600             MOVE 4 TO TCAT-SUB                                   00085600
085700         END-IF                                                   00085700
085800         END-IF                                                   00085800
085900         END-IF                                                   00085900
086000         ADD 1 TO WS-TCAT-COUNT(TCAT-SUB)                         00086000
086100         ADD BID-TBL-AMOUNT(BID-SUB)                              00086100
086200             TO WS-TCAT-AMT-TOTAL(TCAT-SUB)                       00086200
086300         IF BID-TBL-ACCEPTED(BID-SUB)                             00086300
086400             ADD 1 TO WS-TCAT-ACCEPT(TCAT-SUB)                    00086400
086500         END-IF                                                   00086500
086600     END-IF.                                                      00086600
086700 356-EXIT.                                                        00086700
086800     EXIT.                                                        00086800
086900*                                                                 00086900
087000 358-FINISH-TREND-CAT.                                            00087000
087100     IF WS-TCAT-COUNT(TCAT-SUB) = 0                               00087100
087200         MOVE 0 TO WS-TCAT-PCT(TCAT-SUB) WS-TCAT-AVG(TCAT-SUB)    00087200
087300     ELSE                                                         00087300
087400         COMPUTE WS-TCAT-PCT(TCAT-SUB) ROUNDED =                  00087400
087500             (WS-TCAT-ACCEPT(TCAT-SUB) / WS-TCAT-COUNT(TCAT-SUB)) 00087500
087600             * 100                                                00087600
087700         COMPUTE WS-TCAT-AVG(TCAT-SUB) ROUNDED =                  00087700
087800             WS-TCAT-AMT-TOTAL(TCAT-SUB) / WS-TCAT-COUNT(TCAT-SUB)00087800
087900     END-IF.                                                      00087900
088000 358-EXIT.                                                        00088000
088100     EXIT.                                                        00088100
088200*                                                                 00088200
088300******************************************************************00088300
088400*                SECTION G -- PROJECT TIMELINES                   00088400
088500******************************************************************00088500
088600 360-PROJECT-TIMELINES.                                           00088600
088700     MOVE 0 TO WS-TL-COUNT WS-TL-DUR-TOTAL WS-TL-VAR-TOTAL.       00088700
088800     IF CTL-PROJ-TYPE = SPACES OR CTL-PROJ-TYPE = 'ALL'           00088800
088900         MOVE 'N' TO WS-TITLE-FILTER-SW                           00088900
089000     ELSE                                                         00089000
089100         MOVE 'Y' TO WS-TITLE-FILTER-SW                           00089100
089200         MOVE CTL-PROJ-TYPE TO WS-PROJ-TYPE-UC                    00089200
089300         INSPECT WS-PROJ-TYPE-UC                                  00089300
089400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              00089400
089500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              00089500
089600         MOVE 20 TO WS-PROJ-LEN                                   00089600
089700         PERFORM 361-TRIM-PROJ-TYPE THRU 361-EXIT                 00089700
089800             UNTIL WS-PROJ-LEN = 0                                00089800
089900                OR WS-PROJ-TYPE-UC(WS-PROJ-LEN:1) NOT = SPACE     00089900
090000     END-IF.                                                      00090000
090100     PERFORM 362-PROCESS-ONE-TENDER THRU 362-EXIT                 00090100
090200         VARYING TND-SUB FROM 1 BY 1 UNTIL TND-SUB > WS-TND-CT.   00090200
090300     PERFORM 868-PRINT-SEC7-SUMMARY THRU 868-EXIT.                00090300
090400 360-EXIT.                                                        00090400
090500     EXIT.                                                        00090500
090600*                                                                 00090600
090700 361-TRIM-PROJ-TYPE.                                              00090700
090800     SUBTRACT 1 FROM WS-PROJ-LEN.                                 00090800
090900 361-EXIT.                                                        00090900
091000     EXIT.                                                        00091000
091100*                                                                 00091100
091200 362-PROCESS-ONE-TENDER.                                          00091200
091300     MOVE 'N' TO WS-BID-FOUND-SW.                                 00091300
091400     IF WS-TITLE-FILTER-ON                                        00091400
091500         PERFORM 364-CHECK-TITLE-FILTER THRU 364-EXIT             00091500
091600     ELSE                                                         00091600
091700         PERFORM 366-FIND-ACCEPTED-BID THRU 366-EXIT              00091700
091800     END-IF.                                                      00091800
091900 362-EXIT.                                                        00091900
092000     EXIT.                                                        00092000
092100*                                                                 00092100
092200 364-CHECK-TITLE-FILTER.                                          00092200
092300*    CASE-INSENSITIVE SUBSTRING MATCH -- TITLE FOLDED TO UPPERCASE00092300
092400*    AT LOAD TIME (730-LOAD-TENDER-TABLE), KEYWORD FOLDED ABOVE.  00092400
092500*    SLIDES THE KEYWORD ACROSS THE TITLE ONE POSITION AT A TIME.  00092500
092600     MOVE 'N' TO WS-TITLE-FILTER-SW.                              00092600
092700     IF WS-PROJ-LEN > 0                                           00092700
092800         COMPUTE WS-SCAN-LIMIT = 31 - WS-PROJ-LEN                 00092800
092900         PERFORM 365-SCAN-ONE-POSITION THRU 365-EXIT              00092900
093000             VARYING WS-SCAN-POS FROM 1 BY 1                      00093000
093100             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    00093100
093200                OR WS-TITLE-FILTER-ON                             00093200
093300     END-IF.                                                      00093300
093400     IF WS-TITLE-FILTER-ON                                        00093400
093500         PERFORM 366-FIND-ACCEPTED-BID THRU 366-EXIT              00093500
093600     END-IF.                                                      00093600
093700     MOVE 'Y' TO WS-TITLE-FILTER-SW.                              00093700
093800 364-EXIT.                                                        00093800
093900     EXIT.                                                        00093900
094000*                                                                 00094000
094100 365-SCAN-ONE-POSITION.                                           00094100
094200     IF TND-TBL-TITLE-UC(TND-SUB) (WS-SCAN-POS:WS-PROJ-LEN) =     00094200
094300            WS-PROJ-TYPE-UC (1:WS-PROJ-LEN)                       00094300
094400         MOVE 'Y' TO WS-TITLE-FILTER-SW                           00094400
094500     END-IF.                                                      00094500
094600 365-EXIT.                                                        00094600
094700     EXIT.                                                        00094700
094800*                                                                 00094800
094900 366-FIND-ACCEPTED-BID.                                           00094900
095000     PERFORM 368-SCAN-BID-FOR-TENDER THRU 368-EXIT                00095000
095100         VARYING WS-TL-ACCEPT-SUB FROM 1 BY 1                     00095100
095200         UNTIL WS-TL-ACCEPT-SUB > WS-BID-CT                       00095200
095300            OR WS-BID-FOUND.                                      00095300
095400     IF WS-BID-FOUND                                              00095400
095500         PERFORM 370-REPORT-TENDER THRU 370-EXIT                  00095500
095600     END-IF.                                                      00095600
095700 366-EXIT.                                                        00095700
095800     EXIT.                                                        00095800
095900*                                                                 00095900
096000 368-SCAN-BID-FOR-TENDER.                                         00096000
096100     IF BID-TBL-TENDER-ID(WS-TL-ACCEPT-SUB) = TND-TBL-ID(TND-SUB) 00096100
096200        AND BID-TBL-ACCEPTED(WS-TL-ACCEPT-SUB)                    00096200
096300         MOVE 'Y' TO WS-BID-FOUND-SW                              00096300
096400     END-IF.                                                      00096400
096500 368-EXIT.                                                        00096500
096600     EXIT.                                                        00096600
096700*                                                                 00096700
096800 370-REPORT-TENDER.                                               00096800
096900     MOVE TND-TBL-CR-DATE(TND-SUB) TO WS-DN-DATE.                 00096900
097000     PERFORM 372-CONVERT-TO-DAYNUM THRU 372-EXIT.                 00097000
097100     MOVE WS-DN-RESULT TO WS-TL-DUR-START.                        00097100
097200     MOVE BID-TBL-PD-DATE(WS-TL-ACCEPT-SUB) TO WS-DN-DATE.        00097200
097300     PERFORM 372-CONVERT-TO-DAYNUM THRU 372-EXIT.                 00097300
097400     MOVE WS-DN-RESULT TO WS-TL-DUR-END.                          00097400
097500     COMPUTE WS-TL-DURATION = WS-TL-DUR-END - WS-TL-DUR-START.    00097500
097600*    NO FLOOR IS APPLIED HERE -- A NEGATIVE DURATION MEANS THE    00097600
097700*    ACCEPTED BID'S PROPOSED COMPLETION DATE PRECEDES THE TENDER'S00097700
097800*    OWN CREATED DATE, WHICH IS A MASTER DATA-QUALITY PROBLEM THE 00097800
097900*    REPORT SHOULD SURFACE, NOT HIDE.                             00097900
098000*    ACTUAL COST IS THE ACCEPTED BID AMOUNT; VARIANCE% IS AGAINST 00098000
098100*    THE TENDER'S ORIGINAL BUDGET.                                00098100
098200     IF TND-TBL-BUDGET(TND-SUB) = 0                               00098200
098300         MOVE 0 TO WS-TL-VARIANCE-PCT                             00098300
098400     ELSE                                                         00098400
098500         COMPUTE WS-TL-VARIANCE-PCT ROUNDED =                     00098500
098600             ((BID-TBL-AMOUNT(WS-TL-ACCEPT-SUB) -                 00098600
098700               TND-TBL-BUDGET(TND-SUB)) /                         00098700
098800               TND-TBL-BUDGET(TND-SUB)) * 100                     00098800
098900     END-IF.                                                      00098900
099000     ADD 1 TO WS-TL-COUNT.                                        00099000
099100     ADD WS-TL-DURATION TO WS-TL-DUR-TOTAL.                       00099100
099200     ADD WS-TL-VARIANCE-PCT TO WS-TL-VAR-TOTAL.                   00099200
099300     PERFORM 866-PRINT-SEC7-DETAIL THRU 866-EXIT.                 00099300
099400 370-EXIT.                                                        00099400
099500     EXIT.                                                        00099500
099600*                                                                 00099600
099700 372-CONVERT-TO-DAYNUM.                                           00099700
099800*    SHOP-STANDARD 30/360 COMMERCIAL CALENDAR -- SEE WS-DAYNUM-WK.00099800
099900     COMPUTE WS-DN-RESULT =                                       00099900
100000         (WS-DN-CCYY * 360) + ((WS-DN-MM - 1) * 30) + WS-DN-DD.   00100000
100100 372-EXIT.                                                        00100100
100200     EXIT.                                                        00100200
100300*                                                                 00100300
100400******************************************************************00100400
100500*                 FILE OPEN / CLOSE / CONTROL READ                00100500
100600******************************************************************00100600
100700 700-OPEN-FILES.                                                  00100700
100800     OPEN INPUT  CONTROL-FILE.                                    00100800
100900     IF NOT CTLFILE-OK                                            00100900
101000         DISPLAY 'BIDANLYS: OPEN FAILED ON BIDCTL, STATUS='       00101000
101100                 WS-CTLFILE-STATUS                                00101100
101200         MOVE 'Y' TO WS-FATAL-SW                                  00101200
101300         GO TO 700-EXIT                                           00101300
101400     END-IF.                                                      00101400
101500     OPEN INPUT  BID-MASTER.                                      00101500
101600     IF NOT BIDFILE-OK                                            00101600
101700         DISPLAY 'BIDANLYS: OPEN FAILED ON BIDMSTR, STATUS='      00101700
101800                 WS-BIDFILE-STATUS                                00101800
101900         MOVE 'Y' TO WS-FATAL-SW                                  00101900
102000         GO TO 700-EXIT                                           00102000
102100     END-IF.                                                      00102100
102200     OPEN INPUT  TENDER-MASTER.                                   00102200
102300     IF NOT TNDFILE-OK                                            00102300
102400         DISPLAY 'BIDANLYS: OPEN FAILED ON TNDMSTR, STATUS='      00102400
102500                 WS-TNDFILE-STATUS                                00102500
102600         MOVE 'Y' TO WS-FATAL-SW                                  00102600
102700         GO TO 700-EXIT                                           00102700
102800     END-IF.                                                      00102800
102900     OPEN OUTPUT REPORT-FILE.                                     00102900
103000     IF NOT RPTFILE-OK                                            00103000
103100         DISPLAY 'BIDANLYS: OPEN FAILED ON BIDRPT, STATUS='       00103100
103200                 WS-RPTFILE-STATUS                                00103200
103300         MOVE 'Y' TO WS-FATAL-SW                                  00103300
103400     END-IF.                                                      00103400
103500 700-EXIT.                                                        00103500
103600     EXIT.                                                        00103600
103700*                                                                 00103700
103800 710-READ-CONTROL.                                                00103800
103900     IF WS-FATAL-ERROR                                            00103900
104000         GO TO 710-EXIT                                           00104000
104100     END-IF.                                                      00104100
104200     READ CONTROL-FILE                                            00104200
104300         AT END                                                   00104300
104400             DISPLAY 'BIDANLYS: NO CONTROL RECORD ON BIDCTL'      00104400
104500             MOVE 'Y' TO WS-FATAL-SW                              00104500
104600     END-READ.                                                    00104600
104700     IF WS-FATAL-ERROR                                            00104700
104800         GO TO 710-EXIT                                           00104800
104900     END-IF.                                                      00104900
105000     IF CTL-MONTHS = 0                                            00105000
105100         MOVE 6 TO WS-MONTHS-CT                                   00105100
105200     ELSE                                                         00105200
105300         MOVE CTL-MONTHS TO WS-MONTHS-CT                          00105300
105400     END-IF.                                                      00105400
105500     IF WS-MONTHS-CT > 99                                         00105500
105600         MOVE 99 TO WS-MONTHS-CT                                  00105600
105700     END-IF.                                                      00105700
105800     IF NOT CTL-TF-DAY AND NOT CTL-TF-WEEK AND NOT CTL-TF-MONTH   00105800
105900            AND NOT CTL-TF-QUARTER AND NOT CTL-TF-YEAR            00105900
106000         MOVE 'MONTH   ' TO CTL-TIMEFRAME                         00106000
106100     END-IF.                                                      00106100
106200 710-EXIT.                                                        00106200
106300     EXIT.                                                        00106300
106400*                                                                 00106400
106500 720-LOAD-BID-TABLE.                                              00106500
106600     MOVE 0 TO WS-BID-CT.                                         00106600
106700     PERFORM 722-READ-ONE-BID THRU 722-EXIT                       00106700
106800         UNTIL WS-BID-EOF.                                        00106800
106900 720-EXIT.                                                        00106900
107000     EXIT.                                                        00107000
107100*                                                                 00107100
107200 722-READ-ONE-BID.                                                00107200
107300     READ BID-MASTER                                              00107300
107400         AT END                                                   00107400
107500             MOVE 'Y' TO WS-BID-EOF-SW                            00107500
107600         NOT AT END                                               00107600
107700             IF BID-COMPANY-ID = CTL-COMPANY-ID                   00107700
107800                 PERFORM 724-STORE-ONE-BID THRU 724-EXIT          00107800
107900             END-IF                                               00107900
108000     END-READ.                                                    00108000
108100 722-EXIT.                                                        00108100
108200     EXIT.                                                        00108200
108300*                                                                 00108300
108400 724-STORE-ONE-BID.                                               00108400
108500     IF WS-BID-CT >= 8000                                         00108500
108600         DISPLAY 'BIDANLYS: BID TABLE FULL, RECORD IGNORED - '    00108600
108700                 BID-ID                                           00108700
108800         GO TO 724-EXIT                                           00108800
108900     END-IF.                                                      00108900
109000     ADD 1 TO WS-BID-CT.                                          00109000
109100     MOVE BID-ID          TO BID-TBL-ID(WS-BID-CT).               00109100
109200     MOVE BID-TENDER-ID   TO BID-TBL-TENDER-ID(WS-BID-CT).        00109200
109300     MOVE BID-AMOUNT      TO BID-TBL-AMOUNT(WS-BID-CT).           00109300
109400     MOVE BID-STATUS      TO BID-TBL-STATUS(WS-BID-CT).           00109400
109500     MOVE BID-CREATED-DATE TO BID-TBL-CR-DATE(WS-BID-CT).         00109500
109600     MOVE BID-CR-MM       TO BID-TBL-CR-MM(WS-BID-CT).            00109600
109700     MOVE BID-PROP-DEADLN TO BID-TBL-PD-DATE(WS-BID-CT).          00109700
109800     MOVE WS-MONTH-NAME(BID-CR-MM) TO BID-TBL-MON-LBL(WS-BID-CT). 00109800
109900 724-EXIT.                                                        00109900
110000     EXIT.                                                        00110000
110100*                                                                 00110100
110200 730-LOAD-TENDER-TABLE.                                           00110200
110300     MOVE 0 TO WS-TND-CT.                                         00110300
110400     PERFORM 732-READ-ONE-TENDER THRU 732-EXIT                    00110400
110500         UNTIL WS-TND-EOF.                                        00110500
110600 730-EXIT.                                                        00110600
110700     EXIT.                                                        00110700
110800*                                                                 00110800
110900 732-READ-ONE-TENDER.                                             00110900
111000     READ TENDER-MASTER                                           00111000
111100         AT END                                                   00111100
111200             MOVE 'Y' TO WS-TND-EOF-SW                            00111200
111300         NOT AT END                                               00111300
111400             PERFORM 734-STORE-ONE-TENDER THRU 734-EXIT           00111400
111500     END-READ.                                                    00111500
111600 732-EXIT.                                                        00111600
111700     EXIT.                                                        00111700
111800*                                                                 00111800
111900 734-STORE-ONE-TENDER.                                            00111900
112000     IF WS-TND-CT >= 4000                                         00112000
112100         DISPLAY 'BIDANLYS: TENDER TABLE FULL, RECORD IGNORED - ' 00112100
112200                 TND-ID                                           00112200
112300         GO TO 734-EXIT                                           00112300
112400     END-IF.                                                      00112400
112500     ADD 1 TO WS-TND-CT.                                          00112500
112600     MOVE TND-ID          TO TND-TBL-ID(WS-TND-CT).               00112600
112700     MOVE TND-TITLE       TO TND-TBL-TITLE(WS-TND-CT).            00112700
112800     MOVE TND-TITLE       TO TND-TBL-TITLE-UC(WS-TND-CT).         00112800
112900     INSPECT TND-TBL-TITLE-UC(WS-TND-CT)                          00112900
113000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00113000
113100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00113100
113200     MOVE TND-BUDGET      TO TND-TBL-BUDGET(WS-TND-CT).           00113200
113300     MOVE TND-CREATED-DATE TO TND-TBL-CR-DATE(WS-TND-CT).         00113300
113400 734-EXIT.                                                        00113400
113500     EXIT.                                                        00113500
113600*                                                                 00113600
113700 790-CLOSE-FILES.                                                 00113700
113800     IF CTLFILE-OK OR WS-CTLFILE-STATUS = '10'                    00113800
113900         CLOSE CONTROL-FILE                                       00113900
114000     END-IF.                                                      00114000
114100     IF BIDFILE-OK                                                00114100
114200         CLOSE BID-MASTER                                         00114200
114300     END-IF.                                                      00114300
114400     IF TNDFILE-OK                                                00114400
114500         CLOSE TENDER-MASTER                                      00114500
114600     END-IF.                                                      00114600
114700     IF RPTFILE-OK                                                00114700
114800         CLOSE REPORT-FILE                                        00114800
114900     END-IF.                                                      00114900
115000 790-EXIT.                                                        00115000
115100     EXIT.                                                        00115100
115200*                                                                 00115200
115300******************************************************************00115300
115400*                    REPORT-WRITING PARAGRAPHS                    00115400
115500******************************************************************00115500
115600 800-PRINT-TITLE.                                                 00115600
115700     MOVE CTL-COMPANY-ID TO RPT-TITLE-COMPANY.                    00115700
115800     MOVE CTL-RD-MM      TO RPT-TITLE-MM.                         00115800
115900     MOVE CTL-RD-DD      TO RPT-TITLE-DD.                         00115900
116000     MOVE CTL-RD-CCYY    TO RPT-TITLE-CCYY.                       00116000
116100     WRITE REPORT-RECORD FROM RPT-TITLE-LINE1.                    00116100
116200 800-EXIT.                                                        00116200
116300     EXIT.                                                        00116300
116400*                                                                 00116400
116500 810-PRINT-SEC1.                                                  00116500
116600     WRITE REPORT-RECORD FROM RPT-SEC1-HDR1.                      00116600
116700     WRITE REPORT-RECORD FROM RPT-SEC1-HDR2.                      00116700
116800     PERFORM 812-PRINT-SEC1-LINE THRU 812-EXIT                    00116800
116900         VARYING MBKT-SUB FROM 1 BY 1                             00116900
117000         UNTIL MBKT-SUB > WS-MONTHS-CT.                           00117000
117100 810-EXIT.                                                        00117100
117200     EXIT.                                                        00117200
117300*                                                                 00117300
117400 812-PRINT-SEC1-LINE.                                             00117400
117500     MOVE WS-MBKT-LABEL(MBKT-SUB)  TO RPT-S1-MON.                 00117500
117600     MOVE WS-MBKT-TOTAL(MBKT-SUB)  TO RPT-S1-CNT.                 00117600
117700     MOVE WS-MBKT-PCT(MBKT-SUB)    TO RPT-S1-PCT.                 00117700
117800     WRITE REPORT-RECORD FROM RPT-SEC1-DET.                       00117800
117900 812-EXIT.                                                        00117900
118000     EXIT.                                                        00118000
118100*                                                                 00118100
118200 820-PRINT-SEC2.                                                  00118200
118300     WRITE REPORT-RECORD FROM RPT-SEC2-HDR1.                      00118300
118400     WRITE REPORT-RECORD FROM RPT-SEC2-HDR2.                      00118400
118500     PERFORM 822-PRINT-SEC2-LINE THRU 822-EXIT                    00118500
118600         VARYING MBKT-SUB FROM 1 BY 1                             00118600
118700         UNTIL MBKT-SUB > WS-MONTHS-CT.                           00118700
118800 820-EXIT.                                                        00118800
118900     EXIT.                                                        00118900
119000*                                                                 00119000
119100 822-PRINT-SEC2-LINE.                                             00119100
119200     MOVE WS-MBKT-LABEL(MBKT-SUB) TO RPT-S2-MON.                  00119200
119300     MOVE WS-MBKT-TOTAL(MBKT-SUB) TO RPT-S2-CNT.                  00119300
119400     WRITE REPORT-RECORD FROM RPT-SEC2-DET.                       00119400
119500 822-EXIT.                                                        00119500
119600     EXIT.                                                        00119600
119700*                                                                 00119700
119800 830-PRINT-SEC3.                                                  00119800
119900     WRITE REPORT-RECORD FROM RPT-SEC3-HDR1.                      00119900
120000     MOVE 'WON       '     TO RPT-S3-LABEL.                       00120000
120100     MOVE WS-SD-WON        TO RPT-S3-CNT.                         00120100
120200     WRITE REPORT-RECORD FROM RPT-SEC3-DET.                       00120200
120300     MOVE 'LOST      '     TO RPT-S3-LABEL.                       00120300
120400     MOVE WS-SD-LOST       TO RPT-S3-CNT.                         00120400
120500     WRITE REPORT-RECORD FROM RPT-SEC3-DET.                       00120500
120600     MOVE 'PENDING   '     TO RPT-S3-LABEL.                       00120600
120700     MOVE WS-SD-PENDING    TO RPT-S3-CNT.                         00120700
120800     WRITE REPORT-RECORD FROM RPT-SEC3-DET.                       00120800
120900 830-EXIT.                                                        00120900
121000     EXIT.                                                        00121000
121100*                                                                 00121100
121200 840-PRINT-SEC4.                                                  00121200
121300     WRITE REPORT-RECORD FROM RPT-SEC4-HDR1.                      00121300
121400     MOVE 'TOTAL BIDS            ' TO RPT-S4-LABEL.               00121400
121500     MOVE WS-OA-TOTAL-BIDS         TO RPT-S4-VALUE.               00121500
121600     MOVE WS-CH-TOTAL-PCT          TO RPT-S4-CHANGE.              00121600
121700     WRITE REPORT-RECORD FROM RPT-SEC4-DET.                       00121700
121800     MOVE 'ACTIVE (PENDING) BIDS  ' TO RPT-S4-LABEL.              00121800
121900     MOVE WS-OA-PENDING-BIDS        TO RPT-S4-VALUE.              00121900
122000     MOVE WS-CH-ACTIVE-PCT          TO RPT-S4-CHANGE.             00122000
122100     WRITE REPORT-RECORD FROM RPT-SEC4-DET.                       00122100
122200     MOVE 'SUCCESS RATE (WHOLE %) ' TO RPT-S4-LABEL.              00122200
122300     MOVE WS-RPT-SUCCESS-PCT        TO RPT-S4-VALUE.              00122300
122400     MOVE WS-CH-SUCCESS-PP          TO RPT-S4-CHANGE.             00122400
122500     WRITE REPORT-RECORD FROM RPT-SEC4-DET.                       00122500
122600     MOVE 'AVERAGE BID AMOUNT     ' TO RPT-S4-LABEL.              00122600
122700     MOVE WS-RPT-AVG-AMOUNT         TO RPT-S4-VALUE.              00122700
122800     MOVE WS-CH-AVG-PCT             TO RPT-S4-CHANGE.             00122800
122900     WRITE REPORT-RECORD FROM RPT-SEC4-DET.                       00122900
123000 840-EXIT.                                                        00123000
123100     EXIT.                                                        00123100
123200*                                                                 00123200
123300 850-PRINT-SEC5.                                                  00123300
123400     WRITE REPORT-RECORD FROM RPT-SEC5-HDR1.                      00123400
123500     MOVE 'AVG RESPONSE TIME (DAYS)   ' TO RPT-S5-LABEL.          00123500
123600     MOVE WS-PF-AVG-RESPONSE             TO RPT-S5-VALUE.         00123600
123700     WRITE REPORT-RECORD FROM RPT-SEC5-DET.                       00123700
123800     MOVE 'WIN RATE BY VALUE (%)      ' TO RPT-S5-LABEL.          00123800
123900     MOVE WS-PF-RPT-WIN-RATE             TO RPT-S5-VALUE.         00123900
124000     WRITE REPORT-RECORD FROM RPT-SEC5-DET.                       00124000
124100     MOVE 'COMPETITIVE INDEX          ' TO RPT-S5-LABEL.          00124100
124200     MOVE WS-PF-COMPETITIVE-IDX          TO RPT-S5-VALUE.         00124200
124300     WRITE REPORT-RECORD FROM RPT-SEC5-DET.                       00124300
124400     MOVE 'AVERAGE MARKUP (%)         ' TO RPT-S5-LABEL.          00124400
124500     MOVE WS-PF-AVG-MARKUP               TO RPT-S5-VALUE.         00124500
124600     WRITE REPORT-RECORD FROM RPT-SEC5-DET.                       00124600
124700 850-EXIT.                                                        00124700
124800     EXIT.                                                        00124800
124900*                                                                 00124900
125000 860-PRINT-SEC6.                                                  00125000
125100     WRITE REPORT-RECORD FROM RPT-SEC6-HDR1.                      00125100
125200     WRITE REPORT-RECORD FROM RPT-SEC6-HDR2.                      00125200
125300     PERFORM 862-PRINT-SEC6-LINE THRU 862-EXIT                    00125300
125400         VARYING TCAT-SUB FROM 1 BY 1 UNTIL TCAT-SUB > 4.         00125400
125500 860-EXIT.                                                        00125500
125600     EXIT.                                                        00125600
125700*                                                                 00125700
125800 862-PRINT-SEC6-LINE.                                             00125800
125900     MOVE WS-CAT-NAME(TCAT-SUB)     TO RPT-S6-CAT.                00125900
126000     MOVE WS-TCAT-COUNT(TCAT-SUB)   TO RPT-S6-CNT.                00126000
126100     MOVE WS-TCAT-PCT(TCAT-SUB)     TO RPT-S6-PCT.                00126100
126200     MOVE WS-TCAT-AVG(TCAT-SUB)     TO RPT-S6-AVG.                00126200
126300     WRITE REPORT-RECORD FROM RPT-SEC6-DET.                       00126300
126400 862-EXIT.                                                        00126400
126500     EXIT.                                                        00126500
126600*                                                                 00126600
126700 866-PRINT-SEC7-DETAIL.                                           00126700
126800     IF WS-TL-COUNT = 1                                           00126800
126900         WRITE REPORT-RECORD FROM RPT-SEC7-HDR1                   00126900
127000         WRITE REPORT-RECORD FROM RPT-SEC7-HDR2                   00127000
127100     END-IF.                                                      00127100
127200     MOVE TND-TBL-TITLE(TND-SUB)               TO RPT-S7-TITLE.   00127200
127300     MOVE WS-TL-DURATION                       TO RPT-S7-DUR.     00127300
127400     MOVE TND-TBL-BUDGET(TND-SUB)               TO RPT-S7-BUDGET. 00127400
127500     MOVE BID-TBL-AMOUNT(WS-TL-ACCEPT-SUB)      TO RPT-S7-ACTUAL. 00127500
127600     MOVE WS-TL-VARIANCE-PCT                   TO RPT-S7-VAR.     00127600
127700     WRITE REPORT-RECORD FROM RPT-SEC7-DET.                       00127700
127800 866-EXIT.                                                        00127800
127900     EXIT.                                                        00127900
128000*                                                                 00128000
128100 868-PRINT-SEC7-SUMMARY.                                          00128100
128200     IF WS-TL-COUNT = 0                                           00128200
128300         WRITE REPORT-RECORD FROM RPT-SEC7-HDR1                   00128300
128400         MOVE 'NO QUALIFYING PROJECTS FOUND' TO RPT-S7-TITLE      00128400
128500         WRITE REPORT-RECORD FROM RPT-SEC7-DET                    00128500
128600         GO TO 868-EXIT                                           00128600
128700     END-IF.                                                      00128700
128800     COMPUTE WS-TL-AVG-DUR ROUNDED =                              00128800
128900         WS-TL-DUR-TOTAL / WS-TL-COUNT.                           00128900
129000     COMPUTE WS-TL-AVG-VAR ROUNDED =                              00129000
129100         WS-TL-VAR-TOTAL / WS-TL-COUNT.                           00129100
129200     MOVE WS-TL-COUNT   TO RPT-S7S-CNT.                           00129200
129300     MOVE WS-TL-AVG-DUR TO RPT-S7S-DUR.                           00129300
129400     MOVE WS-TL-AVG-VAR TO RPT-S7S-VAR.                           00129400
129500     WRITE REPORT-RECORD FROM RPT-SEC7-SUM.                       00129500
129600 868-EXIT.                                                        00129600
129700     EXIT.                                                        00129700
129800*                                                                 00129800
129900 890-PRINT-TRAILER.                                               00129900
130000     WRITE REPORT-RECORD FROM RPT-TRAILER-LINE.                   00130000
130100 890-EXIT.                                                        00130100
130200     EXIT.                                                        00130200
